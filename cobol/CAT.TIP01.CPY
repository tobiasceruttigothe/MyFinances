000100*****************************************************************         
000200*  CAT.TIP01   -  CATEGORY RECORD LAYOUT                                  
000300*  OWNING SYSTEM:  MYFIN-BATCH  (PERSONAL FINANCE SLICE)                  
000400*  ONE RECORD PER INCOME/EXPENSE CATEGORY, SYSTEM-OWNED OR                
000500*  CLONED INTO A USER'S OWN CATEGORY SET BY CTI.TIP05.                    
000600*-----------------------------------------------------------------        
000700*  DATE     BY       REQ NO   DESCRIPTION                                 
000800*  011287   RSL      CR-4401  ORIGINAL LAYOUT.                    CR-4401 
000900*  080599   RSL      CR-6120  Y2K REVIEW - NO DATE FIELDS HERE.   CR-6120 
001000*  031108   TKW      CR-8810  ADDED CTGY-IS-SYSTEM-SW 88-LEVELS.  CR-8810 
001100*****************************************************************         
001200 01  CTGY-RECORD-AREA.                                                    
001300*        SURROGATE KEY, ASSIGNED BY THE OWNING SERVICE ON INSERT          
001400     05  CTGY-ID                       PIC 9(9).                          
001500*        OWNING USER UUID, TEXT FORM.  SPACES = SYSTEM CATEGORY           
001600     05  CTGY-USER-ID                  PIC X(36).                         
001700     05  CTGY-NAME                     PIC X(50).                         
001800     05  CTGY-TYPE                     PIC X(7).                          
001900         88  CTGY-TYPE-INCOME              VALUE 'INCOME '.               
002000         88  CTGY-TYPE-EXPENSE             VALUE 'EXPENSE'.               
002100*        ZERO = ROOT CATEGORY, NO PARENT                                  
002200     05  CTGY-PARENT-ID                PIC 9(9).                          
002300     05  CTGY-IS-SYSTEM-SW             PIC X(1).                          
002400         88  CTGY-IS-SYSTEM-YES            VALUE 'Y'.                     
002500         88  CTGY-IS-SYSTEM-NO             VALUE 'N'.                     
002600     05  CTGY-DESCRIPTION              PIC X(200).                        
002700     05  FILLER                        PIC X(10).                         
