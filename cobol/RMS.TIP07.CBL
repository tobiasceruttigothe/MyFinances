000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        RMS-TIP07.                                            
000300 AUTHOR.            R. LOWELL.                                            
000400 INSTALLATION.      MYFIN SYSTEMS DIVISION.                               
000500 DATE-WRITTEN.      11/03/1990.                                           
000600 DATE-COMPILED.     11/03/1990.                                           
000700 SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.               
000800*****************************************************************         
000900*  RMS-TIP07  -  MONTHLY-SUMMARY-REPORT                                   
001000*                                                                         
001100*  BUILDS THE MONTHLY INCOME/EXPENSE SUMMARY FOR ONE USER, WITH           
001200*  AN EXPENSE-BY-CATEGORY BLOCK AND AN INCOME-BY-CATEGORY BLOCK,          
001300*  EACH SORTED DESCENDING BY TOTAL AMOUNT WITH A GRAND TOTAL              
001400*  TRAILER LINE.  UPSI-1 OFF RUNS A SINGLE REQUESTED MONTH;               
001500*  UPSI-1 ON REPEATS THE SAME LOGIC FOR THE PARM CARD'S MONTH             
001600*  COUNT, WALKING BACKWARD ONE MONTH AT A TIME, MOST RECENT               
001700*  MONTH FIRST (THE MONTHLY COMPARISON RUN).                              
001800*-----------------------------------------------------------------        
001900*  CHANGE LOG                                                             
002000*  DATE      BY    REQ NO    DESCRIPTION                                  
002100*  11/03/90  RSL   CR-4850   ORIGINAL PROGRAM - SINGLE MONTH ONLY.        
002200*  04/17/94  RSL   CR-5310   ADDED THE EXPENSE AND INCOME CATEGORY        
002300*                            BREAKDOWN BLOCKS AND THE DESCENDING          
002400*                            SORT BEFORE THE CATEGORY LINES ARE           
002500*                            WRITTEN.                                     
002600*  08/05/98  TKW   CR-6140   Y2K REMEDIATION - WS-TARGET-YEAR AND         
002700*                            PARM-ANCHOR-YEAR WIDENED TO A FULL           
002800*                            4-DIGIT YEAR.                                
002900*  06/22/01  TKW   CR-7750   ADDED UPSI-1 MONTHLY COMPARISON MODE         
003000*                            AND THE STEP-BACK-ONE-MONTH LOGIC.           
003100*  03/09/13  DMH   CR-9300   ADDED THE GRAND TOTAL LINE ON EACH           
003200*                            CATEGORY BLOCK PER THE REVISED REPORT        
003300*                            STANDARD.                                    
003400*  03/22/22  DMH   CR-9651   MISSING THRU/EXIT PAIRS ADDED TO             
003500*                            1010-READ-CATEGORY, 2050-RESET-ONE-          
003600*                            CAT-TAB-ROW, 2100-READ-TRANSACTION,          
003700*                            THE EXPENSE/INCOME BREAKDOWN-ROW AND         
003800*                            BUBBLE-SORT PARAGRAPHS, 5050-                
003900*                            COMPARISON-ONE-MONTH, AND THE                
004000*                            6110/6210 DETAIL-LINE PARAGRAPHS -           
004100*                            BRINGS THE WHOLE PROGRAM IN LINE             
004200*                            WITH HOUSE PERFORM/THRU STANDARD.            
004300*****************************************************************         
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER.   IBM-370.                                              
004700 OBJECT-COMPUTER.   IBM-370.                                              
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS CTGY-ALPHA-CLASS IS 'A' THRU 'Z'                               
005100     UPSI-1 ON STATUS IS WS-COMPARISON-MODE-SW                            
005200            OFF STATUS IS WS-SINGLE-MONTH-MODE-SW.                        
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT CATEGORIES-IN     ASSIGN TO "CATGIN"                          
005600            ORGANIZATION IS LINE SEQUENTIAL.                              
005700     SELECT TRANSACTIONS-IN   ASSIGN TO "TRANIN"                          
005800            ORGANIZATION IS LINE SEQUENTIAL.                              
005900     SELECT MONTHLY-SUMMARY-OUT ASSIGN TO "MTHOUT"                        
006000            ORGANIZATION IS LINE SEQUENTIAL.                              
006100     SELECT PARM-CARD-IN      ASSIGN TO "PARMCARD"                        
006200            ORGANIZATION IS LINE SEQUENTIAL.                              
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  CATEGORIES-IN.                                                       
006600 COPY CAT.TIP01.                                                          
006700 FD  TRANSACTIONS-IN.                                                     
006800 COPY TRN.TIP02.                                                          
006900*        MONTH-HEADER / BALANCE / CATEGORY-LINE / GRAND-TOTAL /           
007000*        TRAILER - FIVE VIEWS OF ONE PHYSICAL OUTPUT AREA, SAME           
007100*        RECORD-TYPE-CDE HABIT USED THROUGHOUT THIS SYSTEM.               
007200 FD  MONTHLY-SUMMARY-OUT.                                                 
007300 01  MSO-RECORD-AREA.                                                     
007400     05  MSO-RECORD-TYPE-CDE       PIC X(2).                              
007500     05  FILLER                    PIC X(98).                             
007600 01  MSO-MONTH-HEADER-AREA REDEFINES MSO-RECORD-AREA.                     
007700     05  MSO-MH-CDE                PIC X(2) VALUE 'MH'.                   
007800     05  MSO-MH-YEAR               PIC 9(4).                              
007900     05  MSO-MH-MONTH              PIC 9(2).                              
008000     05  MSO-MH-MONTH-NAME         PIC X(10).                             
008100     05  FILLER                    PIC X(82).                             
008200 01  MSO-BALANCE-AREA REDEFINES MSO-RECORD-AREA.                          
008300     05  MSO-BL-CDE                PIC X(2) VALUE 'BL'.                   
008400     05  MSO-BL-TOTAL-INCOME       PIC S9(11)V99.                         
008500     05  MSO-BL-TOTAL-EXPENSE      PIC S9(11)V99.                         
008600     05  MSO-BL-BALANCE            PIC S9(11)V99.                         
008700     05  MSO-BL-SAVINGS-RATE       PIC S999V9999.                         
008800     05  MSO-BL-INCOME-COUNT       PIC 9(9).                              
008900     05  MSO-BL-EXPENSE-COUNT      PIC 9(9).                              
009000     05  FILLER                    PIC X(34).                             
009100 01  MSO-CATEGORY-LINE-AREA REDEFINES MSO-RECORD-AREA.                    
009200     05  MSO-CL-CDE                PIC X(2) VALUE 'CL'.                   
009300     05  MSO-CL-TRAN-TYPE          PIC X(7).                              
009400     05  MSO-CL-CATEGORY-ID        PIC 9(9).                              
009500     05  MSO-CL-CATEGORY-NAME      PIC X(50).                             
009600     05  MSO-CL-TOTAL-AMOUNT       PIC S9(11)V99.                         
009700     05  MSO-CL-TRAN-COUNT         PIC 9(9).                              
009800     05  MSO-CL-PERCENTAGE         PIC S999V9999.                         
009900     05  FILLER                    PIC X(3).                              
010000 01  MSO-GRAND-TOTAL-AREA REDEFINES MSO-RECORD-AREA.                      
010100     05  MSO-GT-CDE                PIC X(2) VALUE 'GT'.                   
010200     05  MSO-GT-TRAN-TYPE          PIC X(7).                              
010300     05  MSO-GT-LABEL              PIC X(11)                              
010400                                   VALUE 'GRAND TOTAL'.                   
010500     05  MSO-GT-TOTAL-AMOUNT       PIC S9(11)V99.                         
010600     05  MSO-GT-TRAN-COUNT         PIC 9(9).                              
010700     05  MSO-GT-PERCENTAGE         PIC S999V9999.                         
010800     05  FILLER                    PIC X(51).                             
010900 01  MSO-TRAILER-AREA REDEFINES MSO-RECORD-AREA.                          
011000     05  MSO-TRAILER-CDE           PIC X(2) VALUE 'TT'.                   
011100     05  MSO-TRAILER-MONTH-COUNT   PIC 9(9).                              
011200     05  FILLER                    PIC X(89).                             
011300 FD  PARM-CARD-IN                                                         
011400     LABEL RECORD IS OMITTED                                              
011500     RECORD CONTAINS 56 CHARACTERS.                                       
011600 01  PARM-CARD-AREA.                                                      
011700     05  PARM-TARGET-USER-ID       PIC X(36).                             
011800     05  PARM-ANCHOR-YEAR          PIC 9(4).                              
011900     05  PARM-ANCHOR-MONTH         PIC 9(2).                              
012000     05  PARM-MONTHS-REQUESTED     PIC 9(2).                              
012100     05  FILLER                    PIC X(12).                             
012200 WORKING-STORAGE SECTION.                                                 
012300 77  WS-EOF-TRANSACTIONS-SW       PIC X(1)   VALUE 'N'.                   
012400     88  WS-EOF-TRANSACTIONS          VALUE 'Y'.                          
012500 77  WS-EOF-CATEGORIES-SW         PIC X(1)   VALUE 'N'.                   
012600     88  WS-EOF-CATEGORIES            VALUE 'Y'.                          
012700 77  WS-CAT-FOUND-SW               PIC X(1)   VALUE 'N'.                  
012800 77  WS-INCLUDE-ROW-SW             PIC X(1)   VALUE 'N'.                  
012900 77  WS-MONTH-COUNT-OUT            PIC 9(9) COMP VALUE ZERO.              
013000 01  WS-TARGET-USER-ID              PIC X(36).                            
013100 01  WS-TARGET-YEAR                 PIC 9(4).                             
013200 01  WS-TARGET-MONTH                PIC 9(2).                             
013300 01  WS-CAT-COUNT                   PIC 9(4) COMP VALUE ZERO.             
013400 01  WS-INCOME-COUNT                PIC 9(9) COMP VALUE ZERO.             
013500 01  WS-EXPENSE-COUNT               PIC 9(9) COMP VALUE ZERO.             
013600 01  WS-EXP-BRK-COUNT               PIC 9(4) COMP VALUE ZERO.             
013700 01  WS-INC-BRK-COUNT               PIC 9(4) COMP VALUE ZERO.             
013800 01  WS-CHECK-COUNT                 PIC 9(9) COMP VALUE ZERO.             
013900 01  WS-SORT-I                      PIC 9(4) COMP VALUE ZERO.             
014000 01  WS-SORT-J                      PIC 9(4) COMP VALUE ZERO.             
014100 01  WS-COMPARE-I                   PIC 9(4) COMP VALUE ZERO.             
014200*        RATIO BEFORE THE x100 SCALE, SAME HABIT AS TBL.TIP06.            
014300 01  WS-SAVINGS-RATIO               PIC S9(5)V9999.                       
014400 01  WS-PCT-NUMERATOR               PIC S9(11)V99.                        
014500 01  WS-PCT-DENOMINATOR             PIC S9(11)V99.                        
014600 01  WS-PCT-RATIO                   PIC S9(5)V9999.                       
014700 01  WS-PCT-RESULT                  PIC S999V9999.                        
014800*        USER'S OWN CATEGORIES, LOADED ONCE AND HELD FOR EVERY            
014900*        MONTH PROCESSED (SINGLE-MONTH OR COMPARISON RUN ALIKE).          
015000 01  WS-CAT-TABLE.                                                        
015100     05  CAT-TAB-ENTRY OCCURS 20 TIMES                                    
015200             INDEXED BY CAT-TAB-IDX.                                      
015300         10  CAT-TAB-ID            PIC 9(9).                              
015400         10  CAT-TAB-NAME          PIC X(50).                             
015500         10  CAT-TAB-EXP-TOTAL     PIC S9(11)V99.                         
015600         10  CAT-TAB-EXP-COUNT     PIC 9(9) COMP.                         
015700         10  CAT-TAB-INC-TOTAL     PIC S9(11)V99.                         
015800         10  CAT-TAB-INC-COUNT     PIC 9(9) COMP.                         
015900     05  FILLER                    PIC X(4).                              
016000*        EXPENSE BREAKDOWN WORK TABLE - REBUILT EACH MONTH, SORTED        
016100*        DESCENDING BY TOTAL AMOUNT.                                      
016200 01  WS-EXP-BRK-TABLE.                                                    
016300     05  BRK-EXP-ENTRY OCCURS 20 TIMES.                                   
016400         10  BRK-EXP-CATEGORY-ID   PIC 9(9).                              
016500         10  BRK-EXP-CATEGORY-NAME PIC X(50).                             
016600         10  BRK-EXP-TOTAL-AMOUNT  PIC S9(11)V99.                         
016700         10  BRK-EXP-TRAN-COUNT    PIC 9(9) COMP.                         
016800         10  BRK-EXP-PERCENTAGE    PIC S999V9999.                         
016900         10  FILLER                PIC X(4).                              
017000     05  FILLER                    PIC X(4).                              
017100 01  WS-SWAP-EXP-ENTRY.                                                   
017200     05  SWAP-EXP-CATEGORY-ID      PIC 9(9).                              
017300     05  SWAP-EXP-CATEGORY-NAME    PIC X(50).                             
017400     05  SWAP-EXP-TOTAL-AMOUNT     PIC S9(11)V99.                         
017500     05  SWAP-EXP-TRAN-COUNT       PIC 9(9) COMP.                         
017600     05  SWAP-EXP-PERCENTAGE       PIC S999V9999.                         
017700     05  FILLER                    PIC X(4).                              
017800*        INCOME BREAKDOWN WORK TABLE - SAME SHAPE AS THE EXPENSE          
017900*        TABLE ABOVE.                                                     
018000 01  WS-INC-BRK-TABLE.                                                    
018100     05  BRK-INC-ENTRY OCCURS 20 TIMES.                                   
018200         10  BRK-INC-CATEGORY-ID   PIC 9(9).                              
018300         10  BRK-INC-CATEGORY-NAME PIC X(50).                             
018400         10  BRK-INC-TOTAL-AMOUNT  PIC S9(11)V99.                         
018500         10  BRK-INC-TRAN-COUNT    PIC 9(9) COMP.                         
018600         10  BRK-INC-PERCENTAGE    PIC S999V9999.                         
018700         10  FILLER                PIC X(4).                              
018800     05  FILLER                    PIC X(4).                              
018900 01  WS-SWAP-INC-ENTRY.                                                   
019000     05  SWAP-INC-CATEGORY-ID      PIC 9(9).                              
019100     05  SWAP-INC-CATEGORY-NAME    PIC X(50).                             
019200     05  SWAP-INC-TOTAL-AMOUNT     PIC S9(11)V99.                         
019300     05  SWAP-INC-TRAN-COUNT       PIC 9(9) COMP.                         
019400     05  SWAP-INC-PERCENTAGE       PIC S999V9999.                         
019500     05  FILLER                    PIC X(4).                              
019600*        STATIC SPANISH MONTH-NAME TABLE - 12 VALUE'D FILLER SLOTS        
019700*        REDEFINED AS AN INDEXED ARRAY, OLD SHOP HABIT FOR ANY            
019800*        FIXED LOOKUP TABLE THAT NEVER CHANGES AT RUN TIME.               
019900 01  WS-MONTH-NAME-CONSTANTS.                                             
020000     05  FILLER  PIC X(10) VALUE 'ENERO'.                                 
020100     05  FILLER  PIC X(10) VALUE 'FEBRERO'.                               
020200     05  FILLER  PIC X(10) VALUE 'MARZO'.                                 
020300     05  FILLER  PIC X(10) VALUE 'ABRIL'.                                 
020400     05  FILLER  PIC X(10) VALUE 'MAYO'.                                  
020500     05  FILLER  PIC X(10) VALUE 'JUNIO'.                                 
020600     05  FILLER  PIC X(10) VALUE 'JULIO'.                                 
020700     05  FILLER  PIC X(10) VALUE 'AGOSTO'.                                
020800     05  FILLER  PIC X(10) VALUE 'SEPTIEMBRE'.                            
020900     05  FILLER  PIC X(10) VALUE 'OCTUBRE'.                               
021000     05  FILLER  PIC X(10) VALUE 'NOVIEMBRE'.                             
021100     05  FILLER  PIC X(10) VALUE 'DICIEMBRE'.                             
021200 01  WS-MONTH-NAME-TABLE REDEFINES WS-MONTH-NAME-CONSTANTS.               
021300     05  WS-MONTH-NAME-ENTRY PIC X(10) OCCURS 12 TIMES.                   
021400*        SHARED BALANCE TOTALS - SAME LAYOUT TBL.TIP06 WRITES.            
021500 COPY RPT.TIP04.                                                          
021600 PROCEDURE DIVISION.                                                      
021700 0000-MAIN-CONTROL.                                                       
021800     PERFORM 0100-INITIALIZE                                              
021900         THRU 0100-INITIALIZE-EXIT.                                       
022000     PERFORM 1000-LOAD-CATEGORIES                                         
022100         THRU 1000-LOAD-CATEGORIES-EXIT.                                  
022200     IF WS-SINGLE-MONTH-MODE-SW                                           
022300         MOVE PARM-ANCHOR-YEAR TO WS-TARGET-YEAR                          
022400         MOVE PARM-ANCHOR-MONTH TO WS-TARGET-MONTH                        
022500         PERFORM 2000-BUILD-MONTHLY-SUMMARY                               
022600             THRU 2000-BUILD-MONTHLY-SUMMARY-EXIT                         
022700         PERFORM 6000-WRITE-MONTHLY-REPORT                                
022800             THRU 6000-WRITE-MONTHLY-REPORT-EXIT                          
022900     ELSE                                                                 
023000         PERFORM 5000-BUILD-MONTHLY-COMPARISON                            
023100             THRU 5000-BUILD-MONTHLY-COMPARISON-EXIT                      
023200     END-IF.                                                              
023300     PERFORM 9000-TERMINATE                                               
023400         THRU 9000-TERMINATE-EXIT.                                        
023500     STOP RUN.                                                            
023600*                                                                         
023700 0100-INITIALIZE.                                                         
023800     OPEN INPUT PARM-CARD-IN.                                             
023900     READ PARM-CARD-IN                                                    
024000         AT END                                                           
024100             DISPLAY 'RMS-TIP07 - MISSING PARM CARD'                      
024200             STOP RUN WITH ERROR STATUS 16                                
024300     END-READ.                                                            
024400     MOVE PARM-TARGET-USER-ID   TO WS-TARGET-USER-ID.                     
024500     CLOSE PARM-CARD-IN.                                                  
024600     MOVE ZERO TO WS-MONTH-COUNT-OUT.                                     
024700     OPEN OUTPUT MONTHLY-SUMMARY-OUT.                                     
024800 0100-INITIALIZE-EXIT.                                                    
024900     EXIT.                                                                
025000*                                                                         
025100*        LOAD THE USER'S OWN CATEGORIES ONCE - HELD ACROSS EVERY          
025200*        MONTH OF A COMPARISON RUN SO THE FILE IS READ ONLY ONCE.         
025300 1000-LOAD-CATEGORIES.                                                    
025400     MOVE ZERO TO WS-CAT-COUNT.                                           
025500     OPEN INPUT CATEGORIES-IN.                                            
025600     PERFORM 1010-READ-CATEGORY                                           
025700         THRU 1010-READ-CATEGORY-EXIT.                                    
025800     PERFORM 1020-LOAD-ONE-CATEGORY                                       
025900         THRU 1020-LOAD-ONE-CATEGORY-EXIT                                 
026000             UNTIL WS-EOF-CATEGORIES.                                     
026100     CLOSE CATEGORIES-IN.                                                 
026200 1000-LOAD-CATEGORIES-EXIT.                                               
026300     EXIT.                                                                
026400*                                                                         
026500 1010-READ-CATEGORY.                                                      
026600     READ CATEGORIES-IN                                                   
026700         AT END                                                           
026800             MOVE 'Y' TO WS-EOF-CATEGORIES-SW                             
026900     END-READ.                                                            
027000 1010-READ-CATEGORY-EXIT.                                                 
027100     EXIT.                                                                
027200*                                                                         
027300 1020-LOAD-ONE-CATEGORY.                                                  
027400     IF CTGY-USER-ID = WS-TARGET-USER-ID                                  
027500         ADD 1 TO WS-CAT-COUNT                                            
027600         MOVE CTGY-ID   TO CAT-TAB-ID(WS-CAT-COUNT)                       
027700         MOVE CTGY-NAME TO CAT-TAB-NAME(WS-CAT-COUNT)                     
027800         MOVE ZERO TO CAT-TAB-EXP-TOTAL(WS-CAT-COUNT)                     
027900                      CAT-TAB-EXP-COUNT(WS-CAT-COUNT)                     
028000                      CAT-TAB-INC-TOTAL(WS-CAT-COUNT)                     
028100                      CAT-TAB-INC-COUNT(WS-CAT-COUNT)                     
028200     END-IF.                                                              
028300     PERFORM 1010-READ-CATEGORY                                           
028400         THRU 1010-READ-CATEGORY-EXIT.                                    
028500 1020-LOAD-ONE-CATEGORY-EXIT.                                             
028600     EXIT.                                                                
028700*                                                                         
028800*        ONE MONTH'S WORTH OF TRANSACTIONS - RESETS ALL TOTALS,           
028900*        REREADS TRANSACTIONS-IN FROM THE TOP, BUILDS BOTH                
029000*        BREAKDOWN BLOCKS AND THE SAVINGS RATE.                           
029100 2000-BUILD-MONTHLY-SUMMARY.                                              
029200     MOVE ZERO TO RPTW-BAL-TOTAL-INCOME RPTW-BAL-TOTAL-EXPENSE            
029300                  RPTW-BAL-BALANCE RPTW-BAL-SAVINGS-RATE.                 
029400     MOVE ZERO TO WS-INCOME-COUNT WS-EXPENSE-COUNT.                       
029500     PERFORM 2050-RESET-ONE-CAT-TAB-ROW                                   
029600         THRU 2050-RESET-ONE-CAT-TAB-ROW-EXIT                             
029700         VARYING CAT-TAB-IDX FROM 1 BY 1                                  
029800             UNTIL CAT-TAB-IDX > WS-CAT-COUNT.                            
029900     MOVE 'N' TO WS-EOF-TRANSACTIONS-SW.                                  
030000     OPEN INPUT TRANSACTIONS-IN.                                          
030100     PERFORM 2100-READ-TRANSACTION                                        
030200         THRU 2100-READ-TRANSACTION-EXIT.                                 
030300     PERFORM 2150-PROCESS-ONE-TRANSACTION                                 
030400         THRU 2150-PROCESS-ONE-TRANSACTION-EXIT                           
030500             UNTIL WS-EOF-TRANSACTIONS.                                   
030600     CLOSE TRANSACTIONS-IN.                                               
030700     PERFORM 2500-COMPUTE-SAVINGS-RATE                                    
030800         THRU 2500-COMPUTE-SAVINGS-RATE-EXIT.                             
030900     PERFORM 4000-BUILD-EXPENSE-BREAKDOWN                                 
031000         THRU 4000-BUILD-EXPENSE-BREAKDOWN-EXIT.                          
031100     PERFORM 4700-SORT-EXPENSE-BREAKDOWN                                  
031200         THRU 4700-SORT-EXPENSE-BREAKDOWN-EXIT.                           
031300     PERFORM 4050-BUILD-INCOME-BREAKDOWN                                  
031400         THRU 4050-BUILD-INCOME-BREAKDOWN-EXIT.                           
031500     PERFORM 4750-SORT-INCOME-BREAKDOWN                                   
031600         THRU 4750-SORT-INCOME-BREAKDOWN-EXIT.                            
031700 2000-BUILD-MONTHLY-SUMMARY-EXIT.                                         
031800     EXIT.                                                                
031900*                                                                         
032000 2050-RESET-ONE-CAT-TAB-ROW.                                              
032100     MOVE ZERO TO CAT-TAB-EXP-TOTAL(CAT-TAB-IDX)                          
032200                  CAT-TAB-EXP-COUNT(CAT-TAB-IDX)                          
032300                  CAT-TAB-INC-TOTAL(CAT-TAB-IDX)                          
032400                  CAT-TAB-INC-COUNT(CAT-TAB-IDX).                         
032500 2050-RESET-ONE-CAT-TAB-ROW-EXIT.                                         
032600     EXIT.                                                                
032700*                                                                         
032800 2100-READ-TRANSACTION.                                                   
032900     READ TRANSACTIONS-IN                                                 
033000         AT END                                                           
033100             MOVE 'Y' TO WS-EOF-TRANSACTIONS-SW                           
033200     END-READ.                                                            
033300 2100-READ-TRANSACTION-EXIT.                                              
033400     EXIT.                                                                
033500*                                                                         
033600 2150-PROCESS-ONE-TRANSACTION.                                            
033700     IF TRNX-USER-ID = WS-TARGET-USER-ID                                  
033800         AND TRNX-DATE-CCYY = WS-TARGET-YEAR                              
033900         AND TRNX-DATE-MM = WS-TARGET-MONTH                               
034000         PERFORM 3000-LOOKUP-CATEGORY                                     
034100             THRU 3000-LOOKUP-CATEGORY-EXIT                               
034200         IF TRNX-TYPE-INCOME                                              
034300             ADD TRNX-AMOUNT TO RPTW-BAL-TOTAL-INCOME                     
034400             ADD 1 TO WS-INCOME-COUNT                                     
034500             IF WS-CAT-FOUND-SW = 'Y'                                     
034600                 ADD TRNX-AMOUNT TO                                       
034700                     CAT-TAB-INC-TOTAL(CAT-TAB-IDX)                       
034800                 ADD 1 TO CAT-TAB-INC-COUNT(CAT-TAB-IDX)                  
034900             END-IF                                                       
035000         ELSE                                                             
035100             ADD TRNX-AMOUNT TO RPTW-BAL-TOTAL-EXPENSE                    
035200             ADD 1 TO WS-EXPENSE-COUNT                                    
035300             IF WS-CAT-FOUND-SW = 'Y'                                     
035400                 ADD TRNX-AMOUNT TO                                       
035500                     CAT-TAB-EXP-TOTAL(CAT-TAB-IDX)                       
035600                 ADD 1 TO CAT-TAB-EXP-COUNT(CAT-TAB-IDX)                  
035700             END-IF                                                       
035800         END-IF                                                           
035900     END-IF.                                                              
036000     PERFORM 2100-READ-TRANSACTION                                        
036100         THRU 2100-READ-TRANSACTION-EXIT.                                 
036200 2150-PROCESS-ONE-TRANSACTION-EXIT.                                       
036300     EXIT.                                                                
036400*                                                                         
036500*        LINEAR LOOKUP - THE CATEGORY TABLE IS NOT GUARANTEED TO          
036600*        BE IN ID ORDER (ROOTS ARE CLONED BEFORE CHILDREN), SO            
036700*        SEARCH ALL CANNOT BE USED HERE.                                  
036800 3000-LOOKUP-CATEGORY.                                                    
036900     MOVE 'N' TO WS-CAT-FOUND-SW.                                         
037000     SET CAT-TAB-IDX TO 1.                                                
037100     SEARCH CAT-TAB-ENTRY                                                 
037200         AT END                                                           
037300             MOVE 'N' TO WS-CAT-FOUND-SW                                  
037400         WHEN CAT-TAB-ID(CAT-TAB-IDX) = TRNX-CATEGORY-ID                  
037500             MOVE 'Y' TO WS-CAT-FOUND-SW                                  
037600     END-SEARCH.                                                          
037700 3000-LOOKUP-CATEGORY-EXIT.                                               
037800     EXIT.                                                                
037900*                                                                         
038000 2500-COMPUTE-SAVINGS-RATE.                                               
038100     COMPUTE RPTW-BAL-BALANCE =                                           
038200         RPTW-BAL-TOTAL-INCOME - RPTW-BAL-TOTAL-EXPENSE.                  
038300     IF RPTW-BAL-TOTAL-INCOME = ZERO                                      
038400         MOVE ZERO TO RPTW-BAL-SAVINGS-RATE                               
038500     ELSE                                                                 
038600         COMPUTE WS-SAVINGS-RATIO ROUNDED =                               
038700             RPTW-BAL-BALANCE / RPTW-BAL-TOTAL-INCOME                     
038800         COMPUTE RPTW-BAL-SAVINGS-RATE = WS-SAVINGS-RATIO * 100           
038900     END-IF.                                                              
039000 2500-COMPUTE-SAVINGS-RATE-EXIT.                                          
039100     EXIT.                                                                
039200*                                                                         
039300*        SHARED PERCENTAGE HELPER - CALLER LOADS THE NUMERATOR            
039400*        AND DENOMINATOR FIRST.  ROUND-HALF-UP ON THE RATIO,              
039500*        THEN SCALE TO A PERCENTAGE, PER THE FINANCE STANDARD.            
039600 4400-COMPUTE-CATEGORY-PCT.                                               
039700     IF WS-PCT-DENOMINATOR = ZERO                                         
039800         MOVE ZERO TO WS-PCT-RESULT                                       
039900     ELSE                                                                 
040000         COMPUTE WS-PCT-RATIO ROUNDED =                                   
040100             WS-PCT-NUMERATOR / WS-PCT-DENOMINATOR                        
040200         COMPUTE WS-PCT-RESULT = WS-PCT-RATIO * 100                       
040300     END-IF.                                                              
040400 4400-COMPUTE-CATEGORY-PCT-EXIT.                                          
040500     EXIT.                                                                
040600*                                                                         
040700*        CALLER LOADS WS-CHECK-COUNT BEFORE PERFORMING THIS.              
040800 4600-FILTER-ZERO-COUNT.                                                  
040900     IF WS-CHECK-COUNT > ZERO                                             
041000         MOVE 'Y' TO WS-INCLUDE-ROW-SW                                    
041100     ELSE                                                                 
041200         MOVE 'N' TO WS-INCLUDE-ROW-SW                                    
041300     END-IF.                                                              
041400 4600-FILTER-ZERO-COUNT-EXIT.                                             
041500     EXIT.                                                                
041600*                                                                         
041700 4000-BUILD-EXPENSE-BREAKDOWN.                                            
041800     MOVE ZERO TO WS-EXP-BRK-COUNT.                                       
041900     IF WS-CAT-COUNT > ZERO                                               
042000         PERFORM 4020-EXPENSE-BREAKDOWN-ROW                               
042100             THRU 4020-EXPENSE-BREAKDOWN-ROW-EXIT                         
042200             VARYING CAT-TAB-IDX FROM 1 BY 1                              
042300                 UNTIL CAT-TAB-IDX > WS-CAT-COUNT                         
042400     END-IF.                                                              
042500 4000-BUILD-EXPENSE-BREAKDOWN-EXIT.                                       
042600     EXIT.                                                                
042700*                                                                         
042800 4020-EXPENSE-BREAKDOWN-ROW.                                              
042900     MOVE CAT-TAB-EXP-COUNT(CAT-TAB-IDX) TO WS-CHECK-COUNT.               
043000     PERFORM 4600-FILTER-ZERO-COUNT                                       
043100         THRU 4600-FILTER-ZERO-COUNT-EXIT.                                
043200     IF WS-INCLUDE-ROW-SW = 'Y'                                           
043300         ADD 1 TO WS-EXP-BRK-COUNT                                        
043400         MOVE CAT-TAB-ID(CAT-TAB-IDX)   TO                                
043500             BRK-EXP-CATEGORY-ID(WS-EXP-BRK-COUNT)                        
043600         MOVE CAT-TAB-NAME(CAT-TAB-IDX) TO                                
043700             BRK-EXP-CATEGORY-NAME(WS-EXP-BRK-COUNT)                      
043800         MOVE CAT-TAB-EXP-TOTAL(CAT-TAB-IDX) TO                           
043900             BRK-EXP-TOTAL-AMOUNT(WS-EXP-BRK-COUNT)                       
044000         MOVE WS-CHECK-COUNT TO                                           
044100             BRK-EXP-TRAN-COUNT(WS-EXP-BRK-COUNT)                         
044200         MOVE CAT-TAB-EXP-TOTAL(CAT-TAB-IDX) TO WS-PCT-NUMERATOR          
044300         MOVE RPTW-BAL-TOTAL-EXPENSE TO WS-PCT-DENOMINATOR                
044400         PERFORM 4400-COMPUTE-CATEGORY-PCT                                
044500             THRU 4400-COMPUTE-CATEGORY-PCT-EXIT                          
044600         MOVE WS-PCT-RESULT TO                                            
044700             BRK-EXP-PERCENTAGE(WS-EXP-BRK-COUNT)                         
044800     END-IF.                                                              
044900 4020-EXPENSE-BREAKDOWN-ROW-EXIT.                                         
045000     EXIT.                                                                
045100*                                                                         
045200 4050-BUILD-INCOME-BREAKDOWN.                                             
045300     MOVE ZERO TO WS-INC-BRK-COUNT.                                       
045400     IF WS-CAT-COUNT > ZERO                                               
045500         PERFORM 4070-INCOME-BREAKDOWN-ROW                                
045600             THRU 4070-INCOME-BREAKDOWN-ROW-EXIT                          
045700             VARYING CAT-TAB-IDX FROM 1 BY 1                              
045800                 UNTIL CAT-TAB-IDX > WS-CAT-COUNT                         
045900     END-IF.                                                              
046000 4050-BUILD-INCOME-BREAKDOWN-EXIT.                                        
046100     EXIT.                                                                
046200*                                                                         
046300 4070-INCOME-BREAKDOWN-ROW.                                               
046400     MOVE CAT-TAB-INC-COUNT(CAT-TAB-IDX) TO WS-CHECK-COUNT.               
046500     PERFORM 4600-FILTER-ZERO-COUNT                                       
046600         THRU 4600-FILTER-ZERO-COUNT-EXIT.                                
046700     IF WS-INCLUDE-ROW-SW = 'Y'                                           
046800         ADD 1 TO WS-INC-BRK-COUNT                                        
046900         MOVE CAT-TAB-ID(CAT-TAB-IDX)   TO                                
047000             BRK-INC-CATEGORY-ID(WS-INC-BRK-COUNT)                        
047100         MOVE CAT-TAB-NAME(CAT-TAB-IDX) TO                                
047200             BRK-INC-CATEGORY-NAME(WS-INC-BRK-COUNT)                      
047300         MOVE CAT-TAB-INC-TOTAL(CAT-TAB-IDX) TO                           
047400             BRK-INC-TOTAL-AMOUNT(WS-INC-BRK-COUNT)                       
047500         MOVE WS-CHECK-COUNT TO                                           
047600             BRK-INC-TRAN-COUNT(WS-INC-BRK-COUNT)                         
047700         MOVE CAT-TAB-INC-TOTAL(CAT-TAB-IDX) TO WS-PCT-NUMERATOR          
047800         MOVE RPTW-BAL-TOTAL-INCOME TO WS-PCT-DENOMINATOR                 
047900         PERFORM 4400-COMPUTE-CATEGORY-PCT                                
048000             THRU 4400-COMPUTE-CATEGORY-PCT-EXIT                          
048100         MOVE WS-PCT-RESULT TO                                            
048200             BRK-INC-PERCENTAGE(WS-INC-BRK-COUNT)                         
048300     END-IF.                                                              
048400 4070-INCOME-BREAKDOWN-ROW-EXIT.                                          
048500     EXIT.                                                                
048600*                                                                         
048700*        DESCENDING BUBBLE SORT - EXPENSE BLOCK.  OUT-OF-LINE             
048800*        PASSES ONLY, NO IN-LINE PERFORM BODY.                            
048900 4700-SORT-EXPENSE-BREAKDOWN.                                             
049000     IF WS-EXP-BRK-COUNT > 1                                              
049100         PERFORM 4710-EXP-OUTER-PASS                                      
049200             THRU 4710-EXP-OUTER-PASS-EXIT                                
049300             VARYING WS-SORT-I FROM 1 BY 1                                
049400                 UNTIL WS-SORT-I > WS-EXP-BRK-COUNT - 1                   
049500     END-IF.                                                              
049600 4700-SORT-EXPENSE-BREAKDOWN-EXIT.                                        
049700     EXIT.                                                                
049800*                                                                         
049900 4710-EXP-OUTER-PASS.                                                     
050000     PERFORM 4720-EXP-INNER-COMPARE                                       
050100         THRU 4720-EXP-INNER-COMPARE-EXIT                                 
050200         VARYING WS-SORT-J FROM 1 BY 1                                    
050300             UNTIL WS-SORT-J > WS-EXP-BRK-COUNT - WS-SORT-I.              
050400 4710-EXP-OUTER-PASS-EXIT.                                                
050500     EXIT.                                                                
050600*                                                                         
050700 4720-EXP-INNER-COMPARE.                                                  
050800     IF BRK-EXP-TOTAL-AMOUNT(WS-SORT-J) <                                 
050900         BRK-EXP-TOTAL-AMOUNT(WS-SORT-J + 1)                              
051000         PERFORM 4730-SWAP-EXP-ENTRIES                                    
051100             THRU 4730-SWAP-EXP-ENTRIES-EXIT                              
051200     END-IF.                                                              
051300 4720-EXP-INNER-COMPARE-EXIT.                                             
051400     EXIT.                                                                
051500*                                                                         
051600 4730-SWAP-EXP-ENTRIES.                                                   
051700     MOVE BRK-EXP-ENTRY(WS-SORT-J)     TO WS-SWAP-EXP-ENTRY.              
051800     MOVE BRK-EXP-ENTRY(WS-SORT-J + 1) TO                                 
051900         BRK-EXP-ENTRY(WS-SORT-J).                                        
052000     MOVE WS-SWAP-EXP-ENTRY TO BRK-EXP-ENTRY(WS-SORT-J + 1).              
052100 4730-SWAP-EXP-ENTRIES-EXIT.                                              
052200     EXIT.                                                                
052300*                                                                         
052400*        DESCENDING BUBBLE SORT - INCOME BLOCK.                           
052500 4750-SORT-INCOME-BREAKDOWN.                                              
052600     IF WS-INC-BRK-COUNT > 1                                              
052700         PERFORM 4760-INC-OUTER-PASS                                      
052800             THRU 4760-INC-OUTER-PASS-EXIT                                
052900             VARYING WS-SORT-I FROM 1 BY 1                                
053000                 UNTIL WS-SORT-I > WS-INC-BRK-COUNT - 1                   
053100     END-IF.                                                              
053200 4750-SORT-INCOME-BREAKDOWN-EXIT.                                         
053300     EXIT.                                                                
053400*                                                                         
053500 4760-INC-OUTER-PASS.                                                     
053600     PERFORM 4770-INC-INNER-COMPARE                                       
053700         THRU 4770-INC-INNER-COMPARE-EXIT                                 
053800         VARYING WS-SORT-J FROM 1 BY 1                                    
053900             UNTIL WS-SORT-J > WS-INC-BRK-COUNT - WS-SORT-I.              
054000 4760-INC-OUTER-PASS-EXIT.                                                
054100     EXIT.                                                                
054200*                                                                         
054300 4770-INC-INNER-COMPARE.                                                  
054400     IF BRK-INC-TOTAL-AMOUNT(WS-SORT-J) <                                 
054500         BRK-INC-TOTAL-AMOUNT(WS-SORT-J + 1)                              
054600         PERFORM 4780-SWAP-INC-ENTRIES                                    
054700             THRU 4780-SWAP-INC-ENTRIES-EXIT                              
054800     END-IF.                                                              
054900 4770-INC-INNER-COMPARE-EXIT.                                             
055000     EXIT.                                                                
055100*                                                                         
055200 4780-SWAP-INC-ENTRIES.                                                   
055300     MOVE BRK-INC-ENTRY(WS-SORT-J)     TO WS-SWAP-INC-ENTRY.              
055400     MOVE BRK-INC-ENTRY(WS-SORT-J + 1) TO                                 
055500         BRK-INC-ENTRY(WS-SORT-J).                                        
055600     MOVE WS-SWAP-INC-ENTRY TO BRK-INC-ENTRY(WS-SORT-J + 1).              
055700 4780-SWAP-INC-ENTRIES-EXIT.                                              
055800     EXIT.                                                                
055900*                                                                         
056000 5000-BUILD-MONTHLY-COMPARISON.                                           
056100     MOVE PARM-ANCHOR-YEAR  TO WS-TARGET-YEAR.                            
056200     MOVE PARM-ANCHOR-MONTH TO WS-TARGET-MONTH.                           
056300     PERFORM 5050-COMPARISON-ONE-MONTH                                    
056400         THRU 5050-COMPARISON-ONE-MONTH-EXIT                              
056500         VARYING WS-COMPARE-I FROM 1 BY 1                                 
056600             UNTIL WS-COMPARE-I > PARM-MONTHS-REQUESTED.                  
056700 5000-BUILD-MONTHLY-COMPARISON-EXIT.                                      
056800     EXIT.                                                                
056900*                                                                         
057000 5050-COMPARISON-ONE-MONTH.                                               
057100     PERFORM 2000-BUILD-MONTHLY-SUMMARY                                   
057200         THRU 2000-BUILD-MONTHLY-SUMMARY-EXIT.                            
057300     PERFORM 6000-WRITE-MONTHLY-REPORT                                    
057400         THRU 6000-WRITE-MONTHLY-REPORT-EXIT.                             
057500     PERFORM 5100-STEP-BACK-ONE-MONTH                                     
057600         THRU 5100-STEP-BACK-ONE-MONTH-EXIT.                              
057700 5050-COMPARISON-ONE-MONTH-EXIT.                                          
057800     EXIT.                                                                
057900*                                                                         
058000 5100-STEP-BACK-ONE-MONTH.                                                
058100     IF WS-TARGET-MONTH = 1                                               
058200         MOVE 12 TO WS-TARGET-MONTH                                       
058300         SUBTRACT 1 FROM WS-TARGET-YEAR                                   
058400     ELSE                                                                 
058500         SUBTRACT 1 FROM WS-TARGET-MONTH                                  
058600     END-IF.                                                              
058700 5100-STEP-BACK-ONE-MONTH-EXIT.                                           
058800     EXIT.                                                                
058900*                                                                         
059000*        WRITES ONE MONTH'S FULL REPORT BLOCK - HEADER, BALANCE           
059100*        LINE, EXPENSE BLOCK + GRAND TOTAL, INCOME BLOCK + GRAND          
059200*        TOTAL.  CALLED ONCE PER MONTH IN EITHER RUN MODE.                
059300 6000-WRITE-MONTHLY-REPORT.                                               
059400     ADD 1 TO WS-MONTH-COUNT-OUT.                                         
059500     MOVE 'MH'             TO MSO-MH-CDE.                                 
059600     MOVE WS-TARGET-YEAR   TO MSO-MH-YEAR.                                
059700     MOVE WS-TARGET-MONTH  TO MSO-MH-MONTH.                               
059800     MOVE WS-MONTH-NAME-ENTRY(WS-TARGET-MONTH)                            
059900                           TO MSO-MH-MONTH-NAME.                          
060000     WRITE MONTHLY-SUMMARY-OUT FROM MSO-MONTH-HEADER-AREA.                
060100     MOVE 'BL'                      TO MSO-BL-CDE.                        
060200     MOVE RPTW-BAL-TOTAL-INCOME     TO MSO-BL-TOTAL-INCOME.               
060300     MOVE RPTW-BAL-TOTAL-EXPENSE    TO MSO-BL-TOTAL-EXPENSE.              
060400     MOVE RPTW-BAL-BALANCE          TO MSO-BL-BALANCE.                    
060500     MOVE RPTW-BAL-SAVINGS-RATE     TO MSO-BL-SAVINGS-RATE.               
060600     MOVE WS-INCOME-COUNT           TO MSO-BL-INCOME-COUNT.               
060700     MOVE WS-EXPENSE-COUNT          TO MSO-BL-EXPENSE-COUNT.              
060800     WRITE MONTHLY-SUMMARY-OUT FROM MSO-BALANCE-AREA.                     
060900     PERFORM 6100-WRITE-EXPENSE-BLOCK                                     
061000         THRU 6100-WRITE-EXPENSE-BLOCK-EXIT.                              
061100     PERFORM 6200-WRITE-INCOME-BLOCK                                      
061200         THRU 6200-WRITE-INCOME-BLOCK-EXIT.                               
061300 6000-WRITE-MONTHLY-REPORT-EXIT.                                          
061400     EXIT.                                                                
061500*                                                                         
061600 6100-WRITE-EXPENSE-BLOCK.                                                
061700     IF WS-EXP-BRK-COUNT > ZERO                                           
061800         PERFORM 6110-WRITE-EXPENSE-LINE                                  
061900             THRU 6110-WRITE-EXPENSE-LINE-EXIT                            
062000             VARYING WS-SORT-I FROM 1 BY 1                                
062100                 UNTIL WS-SORT-I > WS-EXP-BRK-COUNT                       
062200     END-IF.                                                              
062300     MOVE 'GT'               TO MSO-GT-CDE.                               
062400     MOVE 'EXPENSE'          TO MSO-GT-TRAN-TYPE.                         
062500     MOVE 'GRAND TOTAL'      TO MSO-GT-LABEL.                             
062600     MOVE RPTW-BAL-TOTAL-EXPENSE TO MSO-GT-TOTAL-AMOUNT.                  
062700     MOVE WS-EXPENSE-COUNT   TO MSO-GT-TRAN-COUNT.                        
062800     IF RPTW-BAL-TOTAL-EXPENSE = ZERO                                     
062900         MOVE ZERO TO MSO-GT-PERCENTAGE                                   
063000     ELSE                                                                 
063100         MOVE 100 TO MSO-GT-PERCENTAGE                                    
063200     END-IF.                                                              
063300     WRITE MONTHLY-SUMMARY-OUT FROM MSO-GRAND-TOTAL-AREA.                 
063400 6100-WRITE-EXPENSE-BLOCK-EXIT.                                           
063500     EXIT.                                                                
063600*                                                                         
063700 6110-WRITE-EXPENSE-LINE.                                                 
063800     MOVE 'CL'                               TO MSO-CL-CDE.               
063900     MOVE 'EXPENSE'                          TO MSO-CL-TRAN-TYPE.         
064000     MOVE BRK-EXP-CATEGORY-ID(WS-SORT-I)  TO MSO-CL-CATEGORY-ID.          
064100     MOVE BRK-EXP-CATEGORY-NAME(WS-SORT-I)    TO                          
064200         MSO-CL-CATEGORY-NAME.                                            
064300     MOVE BRK-EXP-TOTAL-AMOUNT(WS-SORT-I)     TO                          
064400         MSO-CL-TOTAL-AMOUNT.                                             
064500     MOVE BRK-EXP-TRAN-COUNT(WS-SORT-I)   TO MSO-CL-TRAN-COUNT.           
064600     MOVE BRK-EXP-PERCENTAGE(WS-SORT-I)   TO MSO-CL-PERCENTAGE.           
064700     WRITE MONTHLY-SUMMARY-OUT FROM MSO-CATEGORY-LINE-AREA.               
064800 6110-WRITE-EXPENSE-LINE-EXIT.                                            
064900     EXIT.                                                                
065000*                                                                         
065100 6200-WRITE-INCOME-BLOCK.                                                 
065200     IF WS-INC-BRK-COUNT > ZERO                                           
065300         PERFORM 6210-WRITE-INCOME-LINE                                   
065400             THRU 6210-WRITE-INCOME-LINE-EXIT                             
065500             VARYING WS-SORT-I FROM 1 BY 1                                
065600                 UNTIL WS-SORT-I > WS-INC-BRK-COUNT                       
065700     END-IF.                                                              
065800     MOVE 'GT'               TO MSO-GT-CDE.                               
065900     MOVE 'INCOME '          TO MSO-GT-TRAN-TYPE.                         
066000     MOVE 'GRAND TOTAL'      TO MSO-GT-LABEL.                             
066100     MOVE RPTW-BAL-TOTAL-INCOME TO MSO-GT-TOTAL-AMOUNT.                   
066200     MOVE WS-INCOME-COUNT    TO MSO-GT-TRAN-COUNT.                        
066300     IF RPTW-BAL-TOTAL-INCOME = ZERO                                      
066400         MOVE ZERO TO MSO-GT-PERCENTAGE                                   
066500     ELSE                                                                 
066600         MOVE 100 TO MSO-GT-PERCENTAGE                                    
066700     END-IF.                                                              
066800     WRITE MONTHLY-SUMMARY-OUT FROM MSO-GRAND-TOTAL-AREA.                 
066900 6200-WRITE-INCOME-BLOCK-EXIT.                                            
067000     EXIT.                                                                
067100*                                                                         
067200 6210-WRITE-INCOME-LINE.                                                  
067300     MOVE 'CL'                               TO MSO-CL-CDE.               
067400     MOVE 'INCOME '                          TO MSO-CL-TRAN-TYPE.         
067500     MOVE BRK-INC-CATEGORY-ID(WS-SORT-I)  TO MSO-CL-CATEGORY-ID.          
067600     MOVE BRK-INC-CATEGORY-NAME(WS-SORT-I)    TO                          
067700         MSO-CL-CATEGORY-NAME.                                            
067800     MOVE BRK-INC-TOTAL-AMOUNT(WS-SORT-I)     TO                          
067900         MSO-CL-TOTAL-AMOUNT.                                             
068000     MOVE BRK-INC-TRAN-COUNT(WS-SORT-I)   TO MSO-CL-TRAN-COUNT.           
068100     MOVE BRK-INC-PERCENTAGE(WS-SORT-I)   TO MSO-CL-PERCENTAGE.           
068200     WRITE MONTHLY-SUMMARY-OUT FROM MSO-CATEGORY-LINE-AREA.               
068300 6210-WRITE-INCOME-LINE-EXIT.                                             
068400     EXIT.                                                                
068500*                                                                         
068600 9000-TERMINATE.                                                          
068700     MOVE 'TT' TO MSO-TRAILER-CDE.                                        
068800     MOVE WS-MONTH-COUNT-OUT TO MSO-TRAILER-MONTH-COUNT.                  
068900     WRITE MONTHLY-SUMMARY-OUT FROM MSO-TRAILER-AREA.                     
069000     CLOSE MONTHLY-SUMMARY-OUT.                                           
069100     DISPLAY 'RMS-TIP07 - MONTHS WRITTEN: ' WS-MONTH-COUNT-OUT.           
069200 9000-TERMINATE-EXIT.                                                     
069300     EXIT.                                                                
