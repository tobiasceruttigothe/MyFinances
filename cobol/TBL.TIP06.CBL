000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        TBL-TIP06.                                            
000300 AUTHOR.            D. STRAUSS.                                           
000400 INSTALLATION.      MYFIN SYSTEMS DIVISION.                               
000500 DATE-WRITTEN.      07/09/1989.                                           
000600 DATE-COMPILED.     07/09/1989.                                           
000700 SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.               
000800*****************************************************************         
000900*  TBL-TIP06  -  TRANSACTION-BALANCE-CALC                                 
001000*                                                                         
001100*  READS ONE USER'S TRANSACTIONS-IN AND ACCUMULATES TOTAL INCOME,         
001200*  TOTAL EXPENSE, THE RESULTING BALANCE AND THE SAVINGS RATE.             
001300*  THE PARM CARD MAY SCOPE THE RUN TO A [START,END) DATE WINDOW -         
001400*  UPSI-1 OFF MEANS ALL-TIME, UPSI-1 ON MEANS THE PARM CARD'S             
001500*  RANGE FIELDS ARE HONORED.                                              
001600*-----------------------------------------------------------------        
001700*  CHANGE LOG                                                             
001800*  DATE      BY    REQ NO    DESCRIPTION                                  
001900*  07/09/89  DJS   CR-4420   ORIGINAL PROGRAM - ALL-TIME BALANCE          
002000*                            ONLY, NO DATE RANGE SUPPORT.                 
002100*  02/14/92  DJS   CR-4810   ADDED THE PARM-CARD DATE WINDOW AND          
002200*                            1100-APPLY-DATE-RANGE-FILTER.                
002300*  08/05/98  RSL   CR-6135   Y2K REMEDIATION - PARM-RANGE-START/          
002400*                            END WIDENED TO 4-DIGIT CENTURY/YEAR,         
002500*                            SAME AS THE TRANSACTION RECORD.              
002600*  09/30/04  TKW   CR-8920   SAVINGS RATE FORMULA CORRECTED TO            
002700*                            ROUND THE RATIO BEFORE SCALING TO A          
002800*                            PERCENTAGE, PER THE REVISED FINANCE          
002900*                            CALCULATION STANDARD.                        
003000*  05/11/11  DMH   CR-9210   ADDED THE RECORD-COUNT TRAILER ROW           
003100*                            ON BALANCE-REPORT-OUT.                       
003200*****************************************************************         
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER.   IBM-370.                                              
003600 OBJECT-COMPUTER.   IBM-370.                                              
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM                                                   
003900     CLASS TRNX-ALPHA-CLASS IS 'A' THRU 'Z'                               
004000     UPSI-1 ON STATUS IS WS-RANGE-SCOPED-MODE-SW                          
004100            OFF STATUS IS WS-ALL-TIME-MODE-SW.                            
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT TRANSACTIONS-IN   ASSIGN TO "TRANIN"                          
004500            ORGANIZATION IS LINE SEQUENTIAL.                              
004600     SELECT BALANCE-REPORT-OUT ASSIGN TO "BALOUT"                         
004700            ORGANIZATION IS LINE SEQUENTIAL.                              
004800     SELECT PARM-CARD-IN      ASSIGN TO "PARMCARD"                        
004900            ORGANIZATION IS LINE SEQUENTIAL.                              
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200 FD  TRANSACTIONS-IN.                                                     
005300 COPY TRN.TIP02.                                                          
005400*        ONE DETAIL ROW CARRYING THE BALANCE TOTALS, FOLLOWED AT          
005500*        END OF RUN BY ONE TRAILER ROW WITH THE ROW COUNT - SAME          
005600*        HEADER/DETAIL/TRAILER HABIT USED ON OUR OTHER BALANCING          
005700*        FILES.                                                           
005800 FD  BALANCE-REPORT-OUT.                                                  
005900 01  BALO-RECORD-AREA.                                                    
006000     05  BALO-RECORD-TYPE-CDE      PIC X(2).                              
006100         88  BALO-TYPE-DETAIL          VALUE 'DD'.                        
006200         88  BALO-TYPE-TRAILER         VALUE 'TT'.                        
006300     05  BALO-DETAIL-AREA.                                                
006400         10  BALO-USER-ID          PIC X(36).                             
006500         10  BALO-TOTAL-INCOME     PIC S9(11)V99.                         
006600         10  BALO-TOTAL-EXPENSE    PIC S9(11)V99.                         
006700         10  BALO-BALANCE          PIC S9(11)V99.                         
006800         10  BALO-SAVINGS-RATE     PIC S999V9999.                         
006900         10  BALO-INCOME-COUNT     PIC 9(9).                              
007000         10  BALO-EXPENSE-COUNT    PIC 9(9).                              
007100         10  FILLER                PIC X(48).                             
007200 01  BALO-TRAILER-AREA REDEFINES BALO-RECORD-AREA.                        
007300     05  BALO-TRAILER-CDE          PIC X(2) VALUE 'TT'.                   
007400     05  BALO-TRAILER-COUNT        PIC 9(9).                              
007500     05  FILLER                    PIC X(139).                            
007600 FD  PARM-CARD-IN                                                         
007700     LABEL RECORD IS OMITTED                                              
007800     RECORD CONTAINS 60 CHARACTERS.                                       
007900 01  PARM-CARD-AREA.                                                      
008000     05  PARM-TARGET-USER-ID       PIC X(36).                             
008100     05  PARM-RANGE-MODE-SW        PIC X(1).                              
008200         88  PARM-RANGE-SCOPED         VALUE 'Y'.                         
008300         88  PARM-RANGE-ALL-TIME       VALUE 'N'.                         
008400     05  PARM-RANGE-START          PIC 9(8).                              
008500     05  PARM-RANGE-END            PIC 9(8).                              
008600     05  FILLER                    PIC X(7).                              
008700 WORKING-STORAGE SECTION.                                                 
008800 77  WS-EOF-TRANSACTIONS-SW       PIC X(1)   VALUE 'N'.                   
008900     88  WS-EOF-TRANSACTIONS          VALUE 'Y'.                          
009000 77  WS-IN-RANGE-SW                PIC X(1)   VALUE 'N'.                  
009100 77  WS-INCOME-COUNT                PIC 9(9) COMP VALUE ZERO.             
009200 77  WS-EXPENSE-COUNT               PIC 9(9) COMP VALUE ZERO.             
009300 01  WS-TARGET-USER-ID              PIC X(36).                            
009400 01  WS-RANGE-START                 PIC 9(8).                             
009500 01  WS-RANGE-END                   PIC 9(8).                             
009600*        RATIO BEFORE THE x100 SCALE - ROUNDED HERE, THEN SCALED,         
009700*        PER CR-8920.  NOT A MONEY FIELD, BUT KEPT ZONED DISPLAY          
009800*        LIKE EVERY OTHER RATIO FIELD IN THE SHOP'S COPYBOOKS.            
009900 01  WS-SAVINGS-RATIO               PIC S9(5)V9999.                       
010000*        SHARED BALANCE/CATEGORY/PORTFOLIO WORK AREAS - THIS              
010100*        PROGRAM ONLY USES THE RPTW-BALANCE-SUMMARY GROUP, BUT            
010200*        THE COPY MEMBER IS SHARED AS-IS WITH RMS.TIP07/IPF.TIP08         
010300*        SO ALL THREE REPORT PROGRAMS AGREE ON FIELD WIDTHS.              
010400 COPY RPT.TIP04.                                                          
010500 PROCEDURE DIVISION.                                                      
010600 0000-MAIN-CONTROL.                                                       
010700     PERFORM 0100-INITIALIZE                                              
010800         THRU 0100-INITIALIZE-EXIT.                                       
010900     PERFORM 2000-ACCUMULATE-BALANCE                                      
011000         THRU 2000-ACCUMULATE-BALANCE-EXIT.                               
011100     PERFORM 2500-COMPUTE-SAVINGS-RATE                                    
011200         THRU 2500-COMPUTE-SAVINGS-RATE-EXIT.                             
011300     PERFORM 6000-WRITE-BALANCE-REPORT                                    
011400         THRU 6000-WRITE-BALANCE-REPORT-EXIT.                             
011500     PERFORM 9000-TERMINATE                                               
011600         THRU 9000-TERMINATE-EXIT.                                        
011700     STOP RUN.                                                            
011800*                                                                         
011900 0100-INITIALIZE.                                                         
012000     MOVE ZERO TO RPTW-BAL-TOTAL-INCOME RPTW-BAL-TOTAL-EXPENSE            
012100                  RPTW-BAL-BALANCE RPTW-BAL-SAVINGS-RATE.                 
012200     MOVE ZERO TO WS-INCOME-COUNT WS-EXPENSE-COUNT.                       
012300     OPEN INPUT PARM-CARD-IN.                                             
012400     READ PARM-CARD-IN                                                    
012500         AT END                                                           
012600             DISPLAY 'TBL-TIP06 - MISSING PARM CARD'                      
012700             STOP RUN WITH ERROR STATUS 16                                
012800     END-READ.                                                            
012900     MOVE PARM-TARGET-USER-ID TO WS-TARGET-USER-ID.                       
013000     MOVE PARM-RANGE-START    TO WS-RANGE-START.                          
013100     MOVE PARM-RANGE-END      TO WS-RANGE-END.                            
013200     CLOSE PARM-CARD-IN.                                                  
013300     OPEN INPUT TRANSACTIONS-IN.                                          
013400     OPEN OUTPUT BALANCE-REPORT-OUT.                                      
013500 0100-INITIALIZE-EXIT.                                                    
013600     EXIT.                                                                
013700*                                                                         
013800 2000-ACCUMULATE-BALANCE.                                                 
013900     MOVE 'N' TO WS-EOF-TRANSACTIONS-SW.                                  
014000     PERFORM 2010-READ-TRANSACTION.                                       
014100     PERFORM 2050-PROCESS-ONE-TRANSACTION                                 
014200         THRU 2050-PROCESS-ONE-TRANSACTION-EXIT                           
014300             UNTIL WS-EOF-TRANSACTIONS.                                   
014400 2000-ACCUMULATE-BALANCE-EXIT.                                            
014500     EXIT.                                                                
014600*                                                                         
014700 2010-READ-TRANSACTION.                                                   
014800     READ TRANSACTIONS-IN                                                 
014900         AT END                                                           
015000             MOVE 'Y' TO WS-EOF-TRANSACTIONS-SW                           
015100     END-READ.                                                            
015200*                                                                         
015300 2050-PROCESS-ONE-TRANSACTION.                                            
015400     PERFORM 1100-APPLY-DATE-RANGE-FILTER                                 
015500         THRU 1100-APPLY-DATE-RANGE-FILTER-EXIT.                          
015600     IF WS-IN-RANGE-SW = 'Y'                                              
015700         AND TRNX-USER-ID = WS-TARGET-USER-ID                             
015800         IF TRNX-TYPE-INCOME                                              
015900             ADD TRNX-AMOUNT TO RPTW-BAL-TOTAL-INCOME                     
016000             ADD 1 TO WS-INCOME-COUNT                                     
016100         ELSE                                                             
016200             ADD TRNX-AMOUNT TO RPTW-BAL-TOTAL-EXPENSE                    
016300             ADD 1 TO WS-EXPENSE-COUNT                                    
016400         END-IF                                                           
016500     END-IF.                                                              
016600     PERFORM 2010-READ-TRANSACTION.                                       
016700 2050-PROCESS-ONE-TRANSACTION-EXIT.                                       
016800     EXIT.                                                                
016900*                                                                         
017000*        ALL-TIME MODE (UPSI-1 OFF) ALWAYS PASSES.  RANGE-SCOPED          
017100*        MODE PASSES A TRANSACTION WHOSE DATE FALLS ON OR AFTER           
017200*        THE START DATE AND STRICTLY BEFORE THE END DATE.                 
017300 1100-APPLY-DATE-RANGE-FILTER.                                            
017400     IF WS-ALL-TIME-MODE-SW                                               
017500         MOVE 'Y' TO WS-IN-RANGE-SW                                       
017600     ELSE                                                                 
017700         IF TRNX-DATE-YYYYMMDD >= WS-RANGE-START                          
017800             AND TRNX-DATE-YYYYMMDD < WS-RANGE-END                        
017900             MOVE 'Y' TO WS-IN-RANGE-SW                                   
018000         ELSE                                                             
018100             MOVE 'N' TO WS-IN-RANGE-SW                                   
018200         END-IF                                                           
018300     END-IF.                                                              
018400 1100-APPLY-DATE-RANGE-FILTER-EXIT.                                       
018500     EXIT.                                                                
018600*                                                                         
018700*        SAVINGS RATE = 0 WHEN THERE IS NO INCOME TO DIVIDE BY -          
018800*        OTHERWISE ROUND THE RATIO TO 4 DECIMALS HALF-UP, THEN            
018900*        SCALE TO A PERCENTAGE (CR-8920).                                 
019000 2500-COMPUTE-SAVINGS-RATE.                                               
019100     COMPUTE RPTW-BAL-BALANCE =                                           
019200         RPTW-BAL-TOTAL-INCOME - RPTW-BAL-TOTAL-EXPENSE.                  
019300     IF RPTW-BAL-TOTAL-INCOME = ZERO                                      
019400         MOVE ZERO TO RPTW-BAL-SAVINGS-RATE                               
019500     ELSE                                                                 
019600         COMPUTE WS-SAVINGS-RATIO ROUNDED =                               
019700             RPTW-BAL-BALANCE / RPTW-BAL-TOTAL-INCOME                     
019800         COMPUTE RPTW-BAL-SAVINGS-RATE = WS-SAVINGS-RATIO * 100           
019900     END-IF.                                                              
020000 2500-COMPUTE-SAVINGS-RATE-EXIT.                                          
020100     EXIT.                                                                
020200*                                                                         
020300 6000-WRITE-BALANCE-REPORT.                                               
020400     MOVE 'DD'                    TO BALO-RECORD-TYPE-CDE.                
020500     MOVE WS-TARGET-USER-ID       TO BALO-USER-ID.                        
020600     MOVE RPTW-BAL-TOTAL-INCOME   TO BALO-TOTAL-INCOME.                   
020700     MOVE RPTW-BAL-TOTAL-EXPENSE  TO BALO-TOTAL-EXPENSE.                  
020800     MOVE RPTW-BAL-BALANCE        TO BALO-BALANCE.                        
020900     MOVE RPTW-BAL-SAVINGS-RATE   TO BALO-SAVINGS-RATE.                   
021000     MOVE WS-INCOME-COUNT         TO BALO-INCOME-COUNT.                   
021100     MOVE WS-EXPENSE-COUNT        TO BALO-EXPENSE-COUNT.                  
021200     WRITE BALANCE-REPORT-OUT FROM BALO-RECORD-AREA.                      
021300 6000-WRITE-BALANCE-REPORT-EXIT.                                          
021400     EXIT.                                                                
021500*                                                                         
021600 9000-TERMINATE.                                                          
021700     MOVE 'TT' TO BALO-TRAILER-CDE.                                       
021800     MOVE 1    TO BALO-TRAILER-COUNT.                                     
021900     WRITE BALANCE-REPORT-OUT FROM BALO-TRAILER-AREA.                     
022000     CLOSE TRANSACTIONS-IN.                                               
022100     CLOSE BALANCE-REPORT-OUT.                                            
022200     DISPLAY 'TBL-TIP06 - INCOME TXNS: ' WS-INCOME-COUNT.                 
022300     DISPLAY 'TBL-TIP06 - EXPENSE TXNS: ' WS-EXPENSE-COUNT.               
022400 9000-TERMINATE-EXIT.                                                     
022500     EXIT.                                                                
