000100*****************************************************************         
000200*  TRN.TIP02   -  TRANSACTION RECORD LAYOUT                               
000300*  OWNING SYSTEM:  MYFIN-BATCH  (PERSONAL FINANCE SLICE)                  
000400*  ONE RECORD PER INCOME OR EXPENSE TRANSACTION POSTED BY A USER.         
000500*  INPUT TO TBL.TIP06 (BALANCE) AND RMS.TIP07 (MONTHLY REPORTING).        
000600*-----------------------------------------------------------------        
000700*  DATE     BY       REQ NO   DESCRIPTION                                 
000800*  020888   RSL      CR-4402  ORIGINAL LAYOUT.                    CR-4402 
000900*  080599   RSL      CR-6121  Y2K - EXPANDED TRNX-DATE-YYYYMMDD   CR-6121 
001000*                    TO 4-DIGIT CENTURY/YEAR, ADDED CC/YY         CR-6121 
001100*                    BREAKDOWN GROUP BELOW.                       CR-6121 
001200*  042212   TKW      CR-9015  ADDED TRNX-LINKED-INV-SW AND        CR-9015 
001300*                    TRNX-INVESTMENT-ID FOR THE INVESTMENT        CR-9015 
001400*                    LINKAGE FEATURE.                             CR-9015 
001500*****************************************************************         
001600 01  TRNX-RECORD-AREA.                                                    
001700*        SURROGATE KEY, ASSIGNED BY THE OWNING SERVICE ON INSERT          
001800     05  TRNX-ID                       PIC 9(9).                          
001900     05  TRNX-USER-ID                  PIC X(36).                         
002000     05  TRNX-DESCRIPTION              PIC X(100).                        
002100*        ALWAYS GREATER THAN ZERO - VALIDATED BY THE FRONT END            
002200     05  TRNX-AMOUNT                   PIC S9(10)V99.                     
002300     05  TRNX-TYPE                     PIC X(7).                          
002400         88  TRNX-TYPE-INCOME              VALUE 'INCOME '.               
002500         88  TRNX-TYPE-EXPENSE             VALUE 'EXPENSE'.               
002600*        ZERO = UNCATEGORIZED, NO CATEGORY LINK                           
002700     05  TRNX-CATEGORY-ID              PIC 9(9).                          
002800     05  TRNX-DATE-YYYYMMDD            PIC 9(8).                          
002900*        SHOP DATE-BREAKDOWN HABIT - USED TO PULL THE YEAR/MONTH          
003000*        KEY WHEN A REPORT IS SCOPED TO ONE (YEAR,MONTH).                 
003100     05  TRNX-DATE-BREAKDOWN REDEFINES TRNX-DATE-YYYYMMDD.                
003200         10  TRNX-DATE-CCYY            PIC 9(4).                          
003300         10  TRNX-DATE-MM              PIC 9(2).                          
003400         10  TRNX-DATE-DD              PIC 9(2).                          
003500     05  TRNX-NOTES                    PIC X(500).                        
003600     05  TRNX-LINKED-INV-SW            PIC X(1).                          
003700         88  TRNX-LINKED-INV-YES           VALUE 'Y'.                     
003800         88  TRNX-LINKED-INV-NO            VALUE 'N'.                     
003900*        ZERO = NO LINKED INVESTMENT                                      
004000     05  TRNX-INVESTMENT-ID            PIC 9(9).                          
004100     05  FILLER                        PIC X(11).                         
