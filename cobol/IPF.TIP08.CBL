000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        IPF-TIP08.                                            
000300 AUTHOR.            D. STRAUSS.                                           
000400 INSTALLATION.      MYFIN SYSTEMS DIVISION.                               
000500 DATE-WRITTEN.      02/14/1991.                                           
000600 DATE-COMPILED.     02/14/1991.                                           
000700 SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.               
000800*****************************************************************         
000900*  IPF-TIP08  -  INVESTMENT PORTFOLIO SUMMARY / ROI                       
001000*  OWNING SYSTEM:  MYFIN-BATCH  (PERSONAL FINANCE SLICE)                  
001100*  READS A USER'S INVESTMENTS-IN FILE, ACCUMULATES OVERALL                
001200*  PORTFOLIO TOTALS AND PER-INVESTMENT-TYPE SUBTOTALS, COMPUTES           
001300*  PROFIT AND ROI AT BOTH LEVELS, AND WRITES THE PORTFOLIO                
001400*  SUMMARY REPORT - TOTALS LINE FOLLOWED BY THE BY-TYPE BLOCK             
001500*  SORTED DESCENDING BY CURRENT CAPITAL.                                  
001600*----------------------------------------------------------------         
001700*  DATE     BY       REQ NO   DESCRIPTION                                 
001800*  021491   DMS      CR-4910   ORIGINAL PROGRAM.                  CR-4910 
001900*  090293   DMS      CR-5180   ADDED PER-TYPE SUBTOTAL TABLE AND  CR-5180 
002000*                    THE DESCENDING SORT BY CURRENT CAPITAL.      CR-5180 
002100*  080598   RSL      CR-6141   Y2K REVIEW - INVT-DATE-YYYYMMDD    CR-6141 
002200*                    ALREADY CARRIES A 4-DIGIT CENTURY, NO        CR-6141 
002300*                    CHANGE REQUIRED TO THIS PROGRAM.             CR-6141 
002400*  051403   TKW      CR-7704   ZERO-INVESTMENT RUNS NOW WRITE A   CR-7704 
002500*                    TOTALS LINE OF ALL ZEROS INSTEAD OF          CR-7704 
002600*                    ABENDING ON THE DIVIDE IN 2600-COMPUTE-ROI.  CR-7704 
002700*  112911   TKW      CR-9211   INV-TYPE NOW FORCED UPPER CASE ON  CR-9211 
002800*                    INPUT BEFORE TABLE LOOKUP/INSERT - SEE       CR-9211 
002900*                    2100-EDIT-INVESTMENT-TYPE.                   CR-9211 
003000*  040514   DMH      CR-9410   ADDED AVERAGE ROI TO THE BY-TYPE   CR-9410 
003100*                    LINE, RPT.TIP04 RESIZED TO MATCH.            CR-9410 
003200*  082610   RSL      CR-8822   REFORMATTED TO MATCH HOUSE COLUMN  CR-8822 
003300*                    CONVENTION, DATE-COMPILED AND SECURITY       CR-8822 
003400*                    LINES CORRECTED; THRU/EXIT PAIRS ADDED TO    CR-8822 
003500*                    EVERY PERFORM IN THIS PROGRAM.               CR-8822 
003600*  031522   DMH      CR-9650   FILE-CONTROL AND FD ENTRIES        CR-9650 
003700*                    ACTUALLY BROUGHT IN LINE WITH CTI.TIP05,     CR-9650 
003800*                    TBL.TIP06 AND RMS.TIP07 THIS TIME - QUOTED   CR-9650 
003900*                    ASSIGN-TO LITERALS, LABEL RECORD IS          CR-9650 
004000*                    OMITTED, NO FILE STATUS.  REPORT OUTPUT      CR-9650 
004100*                    SELECT/FD RENAMED PORTFOLIO-SUMMARY-OUT TO   CR-9650 
004200*                    MATCH THE RUN BOOK.  2600-COMPUTE-ROI NOW    CR-9650 
004300*                    ROUNDS THE RATIO TO 4 DECIMALS BEFORE        CR-9650 
004400*                    SCALING TO A PERCENT, SAME TWO-COMPUTE       CR-9650 
004500*                    PATTERN AS THE OTHER THREE PROGRAMS - OLD    CR-9650 
004600*                    SINGLE-COMPUTE FORM COULD MISSTATE ROI ON    CR-9650 
004700*                    A PORTFOLIO WHOSE RATIO DID NOT TERMINATE    CR-9650 
004800*                    AT 4 DECIMALS.                               CR-9650 
004900*****************************************************************         
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-370.                                                
005300 OBJECT-COMPUTER. IBM-370.                                                
005400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM                                      
005500                  CLASS INVT-TYPE-CLASS IS 'A' THRU 'Z'                   
005600                  UPSI-1 ON STATUS IS WS-TOTALS-ONLY-SW                   
005700                  OFF STATUS IS WS-FULL-REPORT-SW.                        
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT INVESTMENTS-IN   ASSIGN TO "INVSTIN"                          
006100            ORGANIZATION IS LINE SEQUENTIAL.                              
006200     SELECT PORTFOLIO-SUMMARY-OUT ASSIGN TO "PORTOUT"                     
006300            ORGANIZATION IS LINE SEQUENTIAL.                              
006400     SELECT PARM-CARD-IN      ASSIGN TO "PARMCARD"                        
006500            ORGANIZATION IS LINE SEQUENTIAL.                              
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800 FD  INVESTMENTS-IN.                                                      
006900     COPY INV.TIP03.                                                      
007000 FD  PORTFOLIO-SUMMARY-OUT.                                               
007100*        ONE TOTALS LINE, FOLLOWED BY ONE LINE PER DISTINCT               
007200*        INV-TYPE, SHARING ONE PHYSICAL AREA VIA REDEFINES -              
007300*        SAME HEADER/DETAIL/TRAILER HABIT AS TBL.TIP06 AND                
007400*        RMS.TIP07.                                                       
007500 01  PORO-RECORD-AREA.                                                    
007600     05  PORO-RECORD-TYPE-CDE      PIC X(2).                              
007700         88  PORO-IS-TOTALS-LINE       VALUE 'PT'.                        
007800         88  PORO-IS-TYPE-LINE         VALUE 'PD'.                        
007900     05  PORO-TOTAL-INVESTED       PIC S9(13)V99.                         
008000     05  PORO-TOTAL-CURRENT        PIC S9(13)V99.                         
008100     05  PORO-TOTAL-PROFIT         PIC S9(13)V99.                         
008200     05  PORO-OVERALL-ROI          PIC S999V9999.                         
008300     05  PORO-TOTAL-INVESTMENTS    PIC 9(9).                              
008400     05  FILLER                    PIC X(57).                             
008500 01  PORO-TYPE-LINE-AREA REDEFINES PORO-RECORD-AREA.                      
008600     05  PORO-TL-RECORD-TYPE-CDE   PIC X(2).                              
008700     05  PORO-TL-INV-TYPE          PIC X(50).                             
008800     05  PORO-TL-COUNT             PIC 9(9).                              
008900     05  PORO-TL-TOTAL-INITIAL     PIC S9(13)V99.                         
009000     05  PORO-TL-TOTAL-CURRENT     PIC S9(13)V99.                         
009100     05  PORO-TL-TOTAL-PROFIT      PIC S9(13)V99.                         
009200     05  PORO-TL-AVERAGE-ROI       PIC S999V9999.                         
009300     05  FILLER                    PIC X(7).                              
009400 FD  PARM-CARD-IN                                                         
009500     LABEL RECORD IS OMITTED                                              
009600     RECORD CONTAINS 60 CHARACTERS.                                       
009700*        TARGET-USER-ID IS THE ONLY INPUT THIS PROGRAM NEEDS -            
009800*        THE WHOLE PORTFOLIO IS SCANNED EVERY RUN.                        
009900 01  PARM-CARD-AREA.                                                      
010000     05  PARM-TARGET-USER-ID       PIC X(36).                             
010100     05  FILLER                    PIC X(24).                             
010200 WORKING-STORAGE SECTION.                                                 
010300 01  WS-SWITCHES.                                                         
010400     05  WS-EOF-INVESTMENTS-SW     PIC X(1)   VALUE 'N'.                  
010500         88  WS-EOF-INVESTMENTS        VALUE 'Y'.                         
010600     05  WS-TYPE-FOUND-SW          PIC X(1)   VALUE 'N'.                  
010700         88  WS-TYPE-FOUND             VALUE 'Y'.                         
010800     05  FILLER                    PIC X(4).                              
010900 01  WS-CONTROL-FIELDS.                                                   
011000     05  WS-TARGET-USER-ID         PIC X(36).                             
011100     05  WS-INVT-COUNT             PIC 9(9) COMP VALUE ZERO.              
011200     05  WS-TYPE-COUNT             PIC 9(9) COMP VALUE ZERO.              
011300     05  WS-SORT-I                 PIC 9(4) COMP VALUE ZERO.              
011400     05  WS-SORT-J                 PIC 9(4) COMP VALUE ZERO.              
011500     05  WS-SORT-LIMIT             PIC 9(4) COMP VALUE ZERO.              
011600     05  FILLER                    PIC X(4).                              
011700 01  WS-WORK-FIELDS.                                                      
011800     05  WS-EDIT-TYPE              PIC X(50).                             
011900     05  WS-PROFIT                 PIC S9(13)V99.                         
012000     05  WS-ROI-DIVISOR            PIC S9(13)V99.                         
012100     05  WS-ROI-RATIO              PIC S9(5)V9999.                        
012200     05  WS-ROI-PCT                PIC S999V9999.                         
012300     05  FILLER                    PIC X(4).                              
012400 01  WS-PORTFOLIO-TOTALS.                                                 
012500     05  WS-PF-TOTAL-INVESTED      PIC S9(13)V99 VALUE ZERO.              
012600     05  WS-PF-TOTAL-CURRENT       PIC S9(13)V99 VALUE ZERO.              
012700     05  FILLER                    PIC X(4).                              
012800*        PER-INVESTMENT-TYPE SUBTOTAL WORK TABLE - ONE ENTRY PER          
012900*        DISTINCT INV-TYPE SEEN THIS RUN, LOOKED UP WITH A                
013000*        LINEAR SEARCH (ARRIVAL ORDER, NOT ALPHABETIC).                   
013100 01  WS-TYPE-SUMMARY-TABLE.                                               
013200     05  WS-TYPE-ENTRY OCCURS 6 TIMES                                     
013300             INDEXED BY TYPE-TAB-IDX.                                     
013400         10  IPF-TYPE-KEY          PIC X(50).                             
013500         10  IPF-TYPE-COUNT        PIC 9(9) COMP.                         
013600         10  IPF-TYPE-INITIAL      PIC S9(13)V99.                         
013700         10  IPF-TYPE-CURRENT      PIC S9(13)V99.                         
013800         10  FILLER                PIC X(4).                              
013900     05  FILLER                    PIC X(4).                              
014000*        SWAP BUFFER FOR THE DESCENDING BUBBLE SORT IN                    
014100*        2800-SORT-TYPE-TABLE - SAME SHAPE AS ONE TABLE ENTRY.            
014200 01  WS-TYPE-SWAP-ENTRY.                                                  
014300     05  WS-SWAP-KEY               PIC X(50).                             
014400     05  WS-SWAP-COUNT             PIC 9(9) COMP.                         
014500     05  WS-SWAP-INITIAL           PIC S9(13)V99.                         
014600     05  WS-SWAP-CURRENT           PIC S9(13)V99.                         
014700     05  FILLER                    PIC X(4).                              
014800     COPY RPT.TIP04.                                                      
014900 PROCEDURE DIVISION.                                                      
015000 0000-MAIN-CONTROL.                                                       
015100     PERFORM 0100-INITIALIZE                                              
015200         THRU 0100-INITIALIZE-EXIT.                                       
015300     PERFORM 2000-ACCUMULATE-PORTFOLIO                                    
015400         THRU 2000-ACCUMULATE-PORTFOLIO-EXIT.                             
015500     PERFORM 2800-SORT-TYPE-TABLE                                         
015600         THRU 2800-SORT-TYPE-TABLE-EXIT.                                  
015700     PERFORM 6000-WRITE-PORTFOLIO-REPORT                                  
015800         THRU 6000-WRITE-PORTFOLIO-REPORT-EXIT.                           
015900     PERFORM 9000-TERMINATE                                               
016000         THRU 9000-TERMINATE-EXIT.                                        
016100     STOP RUN.                                                            
016200*        READ THE ONE PARAMETER CARD AND OPEN THE INVESTMENT AND          
016300*        REPORT FILES FOR THIS RUN.                                       
016400 0100-INITIALIZE.                                                         
016500     OPEN INPUT  PARM-CARD-IN                                             
016600     READ PARM-CARD-IN INTO PARM-CARD-AREA                                
016700         AT END                                                           
016800             DISPLAY 'IPF-TIP08 - MISSING PARAMETER CARD'                 
016900             STOP RUN                                                     
017000     END-READ                                                             
017100     CLOSE PARM-CARD-IN                                                   
017200     MOVE PARM-TARGET-USER-ID TO WS-TARGET-USER-ID                        
017300     OPEN INPUT  INVESTMENTS-IN                                           
017400     OPEN OUTPUT PORTFOLIO-SUMMARY-OUT.                                   
017500 0100-INITIALIZE-EXIT.                                                    
017600     EXIT.                                                                
017700*        SINGLE PASS OVER INVESTMENTS-IN - ACCUMULATE THE OVERALL         
017800*        TOTALS AND THE PER-TYPE SUBTOTALS TOGETHER.  IF THE FILE         
017900*        IS EMPTY FOR THIS USER THE TOTALS STAY AT THEIR VALUE            
018000*        ZERO DEFAULT AND WE FALL THROUGH TO THE REPORT -                 
018100*        SEE CR-7704 ABOVE.                                               
018200 2000-ACCUMULATE-PORTFOLIO.                                               
018300     PERFORM 2010-READ-INVESTMENT                                         
018400         THRU 2010-READ-INVESTMENT-EXIT.                                  
018500     PERFORM 2050-PROCESS-ONE-INVESTMENT                                  
018600         THRU 2050-PROCESS-ONE-INVESTMENT-EXIT                            
018700             UNTIL WS-EOF-INVESTMENTS.                                    
018800 2000-ACCUMULATE-PORTFOLIO-EXIT.                                          
018900     EXIT.                                                                
019000 2010-READ-INVESTMENT.                                                    
019100     READ INVESTMENTS-IN INTO INVT-RECORD-AREA                            
019200         AT END                                                           
019300             MOVE 'Y' TO WS-EOF-INVESTMENTS-SW                            
019400     END-READ.                                                            
019500 2010-READ-INVESTMENT-EXIT.                                               
019600     EXIT.                                                                
019700 2050-PROCESS-ONE-INVESTMENT.                                             
019800     IF INVT-USER-ID = WS-TARGET-USER-ID                                  
019900         PERFORM 2100-EDIT-INVESTMENT-TYPE                                
020000             THRU 2100-EDIT-INVESTMENT-TYPE-EXIT                          
020100         ADD INVT-INITIAL-CAPITAL TO WS-PF-TOTAL-INVESTED                 
020200         ADD INVT-CURRENT-CAPITAL TO WS-PF-TOTAL-CURRENT                  
020300         ADD 1 TO WS-INVT-COUNT                                           
020400         PERFORM 2700-BUILD-TYPE-BREAKDOWN                                
020500             THRU 2700-BUILD-TYPE-BREAKDOWN-EXIT                          
020600     END-IF                                                               
020700     PERFORM 2010-READ-INVESTMENT                                         
020800         THRU 2010-READ-INVESTMENT-EXIT.                                  
020900 2050-PROCESS-ONE-INVESTMENT-EXIT.                                        
021000     EXIT.                                                                
021100*        FORCE INV-TYPE TO UPPER CASE BEFORE THE TABLE LOOKUP             
021200*        SO A MIXED-CASE TYPE ON THE INPUT FILE DOES NOT OPEN A           
021300*        SECOND TABLE ENTRY FOR WHAT IS THE SAME TYPE - CR-9211.          
021400 2100-EDIT-INVESTMENT-TYPE.                                               
021500     MOVE INVT-TYPE TO WS-EDIT-TYPE                                       
021600     INSPECT WS-EDIT-TYPE                                                 
021700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
021800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                          
021900     MOVE WS-EDIT-TYPE TO INVT-TYPE.                                      
022000 2100-EDIT-INVESTMENT-TYPE-EXIT.                                          
022100     EXIT.                                                                
022200*        PROFIT = CURRENT - INITIAL.  ROI = 0 WHEN THE DIVISOR IS         
022300*        ZERO, ELSE ROUND(PROFIT / DIVISOR, 4, HALF-UP) * 100 -           
022400*        SHARED BY THE OVERALL TOTALS AND EVERY PER-TYPE ROW.             
022500*        CALLER LOADS WS-PROFIT AND THE DIVISOR AMOUNT INTO               
022600*        WS-ROI-DIVISOR BEFORE THE PERFORM; RESULT COMES BACK             
022700*        IN WS-ROI-PCT.  THE RATIO ITSELF IS ROUNDED TO 4                 
022800*        DECIMALS HALF-UP BEFORE SCALING TO A PERCENTAGE, PER             
022900*        THE SAME TWO-COMPUTE PATTERN AS TBL.TIP06 AND                    
023000*        RMS.TIP07.                                                       
023100 2600-COMPUTE-ROI.                                                        
023200     IF WS-ROI-DIVISOR = ZERO                                             
023300         MOVE ZERO TO WS-ROI-PCT                                          
023400     ELSE                                                                 
023500         COMPUTE WS-ROI-RATIO ROUNDED =                                   
023600             WS-PROFIT / WS-ROI-DIVISOR                                   
023700         COMPUTE WS-ROI-PCT = WS-ROI-RATIO * 100                          
023800     END-IF.                                                              
023900 2600-COMPUTE-ROI-EXIT.                                                   
024000     EXIT.                                                                
024100*        LOOK UP INVT-TYPE IN THE WORK TABLE (ARRIVAL ORDER - A           
024200*        LINEAR SEARCH, NOT SEARCH ALL, SINCE THE TABLE IS NOT            
024300*        KEPT IN ASCENDING KEY SEQUENCE).  ADD A NEW ENTRY THE            
024400*        FIRST TIME A TYPE IS SEEN, ELSE ADD INTO THE OLD ONE.            
024500 2700-BUILD-TYPE-BREAKDOWN.                                               
024600     MOVE 'N' TO WS-TYPE-FOUND-SW                                         
024700     SET TYPE-TAB-IDX TO 1                                                
024800     SEARCH WS-TYPE-ENTRY                                                 
024900         AT END                                                           
025000             NEXT SENTENCE                                                
025100         WHEN IPF-TYPE-KEY (TYPE-TAB-IDX) = INVT-TYPE                     
025200             MOVE 'Y' TO WS-TYPE-FOUND-SW                                 
025300     END-SEARCH                                                           
025400     IF WS-TYPE-FOUND                                                     
025500         ADD 1 TO IPF-TYPE-COUNT (TYPE-TAB-IDX)                           
025600         ADD INVT-INITIAL-CAPITAL                                         
025700             TO IPF-TYPE-INITIAL (TYPE-TAB-IDX)                           
025800         ADD INVT-CURRENT-CAPITAL                                         
025900             TO IPF-TYPE-CURRENT (TYPE-TAB-IDX)                           
026000     ELSE                                                                 
026100         ADD 1 TO WS-TYPE-COUNT                                           
026200         SET TYPE-TAB-IDX TO WS-TYPE-COUNT                                
026300         MOVE INVT-TYPE TO IPF-TYPE-KEY (TYPE-TAB-IDX)                    
026400         MOVE 1 TO IPF-TYPE-COUNT (TYPE-TAB-IDX)                          
026500         MOVE INVT-INITIAL-CAPITAL                                        
026600             TO IPF-TYPE-INITIAL (TYPE-TAB-IDX)                           
026700         MOVE INVT-CURRENT-CAPITAL                                        
026800             TO IPF-TYPE-CURRENT (TYPE-TAB-IDX)                           
026900     END-IF.                                                              
027000 2700-BUILD-TYPE-BREAKDOWN-EXIT.                                          
027100     EXIT.                                                                
027200*        DESCENDING BUBBLE SORT OF THE TYPE TABLE BY CURRENT              
027300*        CAPITAL, OUT-OF-LINE PERFORM/VARYING THROUGHOUT - SAME           
027400*        PATTERN AS RMS-TIP07 4700/4750, NO INLINE LOOP BODY.             
027500 2800-SORT-TYPE-TABLE.                                                    
027600     IF WS-TYPE-COUNT > 1                                                 
027700         COMPUTE WS-SORT-LIMIT = WS-TYPE-COUNT - 1                        
027800         PERFORM 2810-SORT-OUTER-PASS                                     
027900             THRU 2810-SORT-OUTER-PASS-EXIT                               
028000             VARYING WS-SORT-I FROM 1 BY 1                                
028100             UNTIL WS-SORT-I > WS-SORT-LIMIT                              
028200     END-IF.                                                              
028300 2800-SORT-TYPE-TABLE-EXIT.                                               
028400     EXIT.                                                                
028500 2810-SORT-OUTER-PASS.                                                    
028600     COMPUTE WS-SORT-LIMIT = WS-TYPE-COUNT - WS-SORT-I                    
028700     PERFORM 2820-SORT-COMPARE                                            
028800         THRU 2820-SORT-COMPARE-EXIT                                      
028900         VARYING WS-SORT-J FROM 1 BY 1                                    
029000         UNTIL WS-SORT-J > WS-SORT-LIMIT.                                 
029100 2810-SORT-OUTER-PASS-EXIT.                                               
029200     EXIT.                                                                
029300 2820-SORT-COMPARE.                                                       
029400     IF IPF-TYPE-CURRENT (WS-SORT-J) <                                    
029500             IPF-TYPE-CURRENT (WS-SORT-J + 1)                             
029600         PERFORM 2830-SORT-SWAP                                           
029700             THRU 2830-SORT-SWAP-EXIT                                     
029800     END-IF.                                                              
029900 2820-SORT-COMPARE-EXIT.                                                  
030000     EXIT.                                                                
030100 2830-SORT-SWAP.                                                          
030200     MOVE WS-TYPE-ENTRY (WS-SORT-J) TO WS-TYPE-SWAP-ENTRY                 
030300     MOVE WS-TYPE-ENTRY (WS-SORT-J + 1)                                   
030400         TO WS-TYPE-ENTRY (WS-SORT-J)                                     
030500     MOVE WS-SWAP-KEY     TO IPF-TYPE-KEY (WS-SORT-J + 1)                 
030600     MOVE WS-SWAP-COUNT   TO IPF-TYPE-COUNT (WS-SORT-J + 1)               
030700     MOVE WS-SWAP-INITIAL                                                 
030800         TO IPF-TYPE-INITIAL (WS-SORT-J + 1)                              
030900     MOVE WS-SWAP-CURRENT                                                 
031000         TO IPF-TYPE-CURRENT (WS-SORT-J + 1).                             
031100 2830-SORT-SWAP-EXIT.                                                     
031200     EXIT.                                                                
031300*        WRITE THE TOTALS LINE, THEN ONE LINE PER TYPE IN THE             
031400*        NOW-SORTED TABLE.  OVERALL PROFIT/ROI COMPUTED HERE FROM         
031500*        THE PORTFOLIO TOTALS; PER-TYPE PROFIT/ROI COMPUTED ONCE          
031600*        PER TABLE ENTRY BEFORE ITS LINE IS WRITTEN.                      
031700 6000-WRITE-PORTFOLIO-REPORT.                                             
031800     MOVE 'PT'                   TO PORO-RECORD-TYPE-CDE                  
031900     MOVE WS-PF-TOTAL-INVESTED   TO PORO-TOTAL-INVESTED                   
032000     MOVE WS-PF-TOTAL-CURRENT    TO PORO-TOTAL-CURRENT                    
032100     COMPUTE WS-PROFIT = WS-PF-TOTAL-CURRENT                              
032200                        - WS-PF-TOTAL-INVESTED                            
032300     MOVE WS-PROFIT              TO PORO-TOTAL-PROFIT                     
032400     MOVE WS-PF-TOTAL-INVESTED   TO WS-ROI-DIVISOR                        
032500     PERFORM 2600-COMPUTE-ROI                                             
032600         THRU 2600-COMPUTE-ROI-EXIT                                       
032700     MOVE WS-ROI-PCT             TO PORO-OVERALL-ROI                      
032800     MOVE WS-INVT-COUNT          TO PORO-TOTAL-INVESTMENTS                
032900     WRITE PORO-RECORD-AREA                                               
033000*        UPSI-1 OFF IS THE STANDARD RUN - TOTALS LINE PLUS THE            
033100*        FULL BY-TYPE BLOCK.  SHOPS RUNNING A QUICK TOTALS-ONLY           
033200*        EXTRACT SET UPSI-1 ON IN THE JCL TO SKIP 6100 ENTIRELY.          
033300     IF WS-FULL-REPORT-SW                                                 
033400         PERFORM 6100-WRITE-TYPE-LINES                                    
033500             THRU 6100-WRITE-TYPE-LINES-EXIT                              
033600             VARYING WS-SORT-I FROM 1 BY 1                                
033700             UNTIL WS-SORT-I > WS-TYPE-COUNT                              
033800     END-IF.                                                              
033900 6000-WRITE-PORTFOLIO-REPORT-EXIT.                                        
034000     EXIT.                                                                
034100 6100-WRITE-TYPE-LINES.                                                   
034200     MOVE 'PD' TO PORO-TL-RECORD-TYPE-CDE                                 
034300     MOVE IPF-TYPE-KEY (WS-SORT-I) TO PORO-TL-INV-TYPE                    
034400     MOVE IPF-TYPE-COUNT (WS-SORT-I) TO PORO-TL-COUNT                     
034500     MOVE IPF-TYPE-INITIAL (WS-SORT-I)                                    
034600         TO PORO-TL-TOTAL-INITIAL                                         
034700     MOVE IPF-TYPE-CURRENT (WS-SORT-I)                                    
034800         TO PORO-TL-TOTAL-CURRENT                                         
034900     COMPUTE WS-PROFIT = IPF-TYPE-CURRENT (WS-SORT-I)                     
035000                        - IPF-TYPE-INITIAL (WS-SORT-I)                    
035100     MOVE WS-PROFIT                TO PORO-TL-TOTAL-PROFIT                
035200     MOVE IPF-TYPE-INITIAL (WS-SORT-I) TO WS-ROI-DIVISOR                  
035300     PERFORM 2600-COMPUTE-ROI                                             
035400         THRU 2600-COMPUTE-ROI-EXIT                                       
035500     MOVE WS-ROI-PCT               TO PORO-TL-AVERAGE-ROI                 
035600     WRITE PORO-RECORD-AREA.                                              
035700 6100-WRITE-TYPE-LINES-EXIT.                                              
035800     EXIT.                                                                
035900*        CLOSE UP AND REPORT RUN TOTALS TO THE JOB LOG.                   
036000 9000-TERMINATE.                                                          
036100     CLOSE INVESTMENTS-IN                                                 
036200     CLOSE PORTFOLIO-SUMMARY-OUT                                          
036300     DISPLAY 'IPF-TIP08 - INVESTMENTS READ:  ' WS-INVT-COUNT              
036400     DISPLAY 'IPF-TIP08 - DISTINCT TYPES:  ' WS-TYPE-COUNT.               
036500 9000-TERMINATE-EXIT.                                                     
036600     EXIT.                                                                
