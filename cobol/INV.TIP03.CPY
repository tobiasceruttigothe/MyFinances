000100*****************************************************************         
000200*  INV.TIP03   -  INVESTMENT RECORD LAYOUT                                
000300*  OWNING SYSTEM:  MYFIN-BATCH  (PERSONAL FINANCE SLICE)                  
000400*  ONE RECORD PER INVESTMENT HELD IN A USER'S PORTFOLIO.                  
000500*  INPUT TO IPF.TIP08 (PORTFOLIO SUMMARY / ROI).                          
000600*-----------------------------------------------------------------        
000700*  DATE     BY       REQ NO   DESCRIPTION                                 
000800*  011590   RSL      CR-4403  ORIGINAL LAYOUT.                    CR-4403 
000900*  080599   RSL      CR-6122  Y2K - EXPANDED INVT-DATE-YYYYMMDD   CR-6122 
001000*                    TO 4-DIGIT CENTURY/YEAR.                     CR-6122 
001100*  061713   TKW      CR-9016  ADDED INVT-TYPE-CDE 88-LEVELS FOR   CR-9016 
001200*                    THE SIX INVESTMENT CATEGORIES ON FILE.       CR-9016 
001300*  101519   DMH      CR-9980  ADDED INVT-LINKED-TRAN-SW AND       CR-9980 
001400*                    INVT-TRANSACTION-ID.                         CR-9980 
001500*****************************************************************         
001600 01  INVT-RECORD-AREA.                                                    
001700*        SURROGATE KEY, ASSIGNED BY THE OWNING SERVICE ON INSERT          
001800     05  INVT-ID                       PIC 9(9).                          
001900     05  INVT-USER-ID                  PIC X(36).                         
002000*        STORED AND COMPARED UPPER CASE - SEE 2100-EDIT-TYPE              
002100     05  INVT-TYPE                     PIC X(50).                         
002200         88  INVT-TYPE-ACCION              VALUE 'ACCION'.                
002300         88  INVT-TYPE-BONO                VALUE 'BONO'.                  
002400         88  INVT-TYPE-PLAZO-FIJO          VALUE 'PLAZO_FIJO'.            
002500         88  INVT-TYPE-CRYPTO              VALUE 'CRYPTO'.                
002600         88  INVT-TYPE-FONDO               VALUE 'FONDO'.                 
002700         88  INVT-TYPE-INMUEBLE            VALUE 'INMUEBLE'.              
002800     05  INVT-DESCRIPTION              PIC X(200).                        
002900     05  INVT-INITIAL-CAPITAL          PIC S9(13)V99.                     
003000     05  INVT-CURRENT-CAPITAL          PIC S9(13)V99.                     
003100     05  INVT-DATE-YYYYMMDD            PIC 9(8).                          
003200*        SHOP DATE-BREAKDOWN HABIT, SAME AS TRN.TIP02                     
003300     05  INVT-DATE-BREAKDOWN REDEFINES INVT-DATE-YYYYMMDD.                
003400         10  INVT-DATE-CCYY            PIC 9(4).                          
003500         10  INVT-DATE-MM              PIC 9(2).                          
003600         10  INVT-DATE-DD              PIC 9(2).                          
003700     05  INVT-NOTES                    PIC X(500).                        
003800     05  INVT-LINKED-TRAN-SW           PIC X(1).                          
003900         88  INVT-LINKED-TRAN-YES          VALUE 'Y'.                     
004000         88  INVT-LINKED-TRAN-NO           VALUE 'N'.                     
004100*        ZERO = NO LINKED TRANSACTION                                     
004200     05  INVT-TRANSACTION-ID           PIC 9(9).                          
004300     05  FILLER                        PIC X(6).                          
