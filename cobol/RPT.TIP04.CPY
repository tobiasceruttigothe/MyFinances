000100*****************************************************************         
000200*  RPT.TIP04   -  SHARED REPORT WORK AREAS                                
000300*  OWNING SYSTEM:  MYFIN-BATCH  (PERSONAL FINANCE SLICE)                  
000400*  COMMON WORKING-STORAGE LAYOUT SHARED BY TBL.TIP06 AND                  
000500*  RMS.TIP07 - ONE COPY MEMBER SO THE TWO PROGRAMS AGREE ON               
000600*  FIELD WIDTHS FOR THE BALANCE TOTALS THEY BOTH PRODUCE.                 
000700*-----------------------------------------------------------------        
000800*  DATE     BY       REQ NO   DESCRIPTION                                 
000900*  030188   RSL      CR-4404  ORIGINAL LAYOUT.                    CR-4404 
001000*  080599   RSL      CR-6123  Y2K REVIEW - NO DATE FIELDS HERE.   CR-6123 
001100*  031522   DMH      CR-9652  DROPPED THE CATEGORY/PORTFOLIO/     CR-9652 
001200*                    TYPE AND MONTH-HEADER GROUPS - RMS.TIP07     CR-9652 
001300*                    AND IPF.TIP08 BUILD THOSE LINES STRAIGHT     CR-9652 
001400*                    INTO THEIR OWN MSO-/PORO-RECORD-AREA         CR-9652 
001500*                    REDEFINES AND NEVER REFERENCED THESE.        CR-9652 
001600*                    THE CR-9017 ENTRY THAT ADDED THEM IS         CR-9652 
001700*                    REMOVED - IT DESCRIBED WORK THAT WAS         CR-9652 
001800*                    NEVER ACTUALLY WIRED UP.                     CR-9652 
001900*****************************************************************         
002000*        BALANCE TOTALS - TBL.TIP06 AND THE BALANCE PORTION OF            
002100*        EACH MONTHLY SUMMARY BUILT BY RMS.TIP07.                         
002200 01  RPTW-BALANCE-SUMMARY.                                                
002300     05  RPTW-BAL-TOTAL-INCOME         PIC S9(11)V99.                     
002400     05  RPTW-BAL-TOTAL-EXPENSE        PIC S9(11)V99.                     
002500     05  RPTW-BAL-BALANCE              PIC S9(11)V99.                     
002600     05  RPTW-BAL-SAVINGS-RATE         PIC S999V9999.                     
002700     05  RPTW-BAL-INCOME-COUNT         PIC 9(9).                          
002800     05  RPTW-BAL-EXPENSE-COUNT        PIC 9(9).                          
002900     05  FILLER                        PIC X(4).                          
