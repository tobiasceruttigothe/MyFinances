000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        CTI-TIP05.                                            
000300 AUTHOR.            R. LOWELL.                                            
000400 INSTALLATION.      MYFIN SYSTEMS DIVISION.                               
000500 DATE-WRITTEN.      03/14/1988.                                           
000600 DATE-COMPILED.     03/14/1988.                                           
000700 SECURITY.          UNCLASSIFIED - INTERNAL BATCH USE ONLY.               
000800*****************************************************************         
000900*  CTI-TIP05  -  CATEGORY-TREE-INITIALIZATION                             
001000*                                                                         
001100*  SEEDS THE FIXED SYSTEM CATEGORY TREE (INCOME/EXPENSE, ROOT/            
001200*  CHILD) THE FIRST TIME THIS JOB RUNS, AND CLONES THE SYSTEM             
001300*  TREE INTO A NEW USER'S OWN CATEGORY SET THE FIRST TIME THAT            
001400*  USER IS SEEN.  BOTH OPERATIONS ARE IDEMPOTENT - A RERUN IS             
001500*  A NO-OP IF THE TARGET ROWS ALREADY EXIST ON CATEGORIES-IN.             
001600*                                                                         
001700*  RUN MODE IS SELECTED BY JCL UPSI SWITCH 0 -                            
001800*      UPSI-0 OFF  =  SEED THE SYSTEM TREE (RUN ONCE AT INSTALL)          
001900*      UPSI-0 ON   =  CLONE THE TREE FOR ONE NEW USER (PARM CARD          
002000*                     CARRIES THE TARGET USER ID)                         
002100*-----------------------------------------------------------------        
002200*  CHANGE LOG                                                             
002300*  DATE      BY    REQ NO    DESCRIPTION                                  
002400*  03/14/88  RSL   CR-4410   ORIGINAL PROGRAM - SYSTEM SEED ONLY,         
002500*                            NUMERIC USER-ID, NO CLONE LOGIC YET.         
002600*  11/02/90  RSL   CR-4777   ADDED 3100/3200 TWO-PASS CLONE LOGIC         
002700*                            FOR THE NEW PER-USER CATEGORY SETS.          
002800*  06/19/93  DWK   CR-5290   HOGAR/TRANSPORTE CHILD CATEGORIES            
002900*                            ADDED TO THE FIXED SEED LIST.                
003000*  08/05/98  DWK   CR-6130   Y2K REMEDIATION - NO 2-DIGIT YEAR            
003100*                            FIELDS ON THIS PROGRAM, CLOSED NO            
003200*                            ACTION AFTER REVIEW.                         
003300*  04/22/03  TKW   CR-8815   WEB FRONT-END CUTOVER - TARGET-USER-         
003400*                            ID WIDENED FROM 9(9) TO X(36) TO             
003500*                            CARRY THE NEW UUID-FORM USER KEY.            
003600*  10/15/09  TKW   CR-9020   ADDED THE 0150 HIGH-ID SCAN SO THE           
003700*                            BATCH JOB ASSIGNS SURROGATE KEYS             
003800*                            ITSELF - THE OLD ONLINE SEQUENCE             
003900*                            SERVER WAS RETIRED THIS RELEASE.             
004000*****************************************************************         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER.   IBM-370.                                              
004400 OBJECT-COMPUTER.   IBM-370.                                              
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     CLASS CTGY-ALPHA-CLASS IS 'A' THRU 'Z'                               
004800     UPSI-0 ON STATUS IS WS-USER-CLONE-MODE-SW                            
004900            OFF STATUS IS WS-SYSTEM-SEED-MODE-SW.                         
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT CATEGORIES-IN    ASSIGN TO "CATIN"                            
005300            ORGANIZATION IS LINE SEQUENTIAL.                              
005400     SELECT CATEGORIES-OUT   ASSIGN TO "CATOUT"                           
005500            ORGANIZATION IS LINE SEQUENTIAL.                              
005600     SELECT PARM-CARD-IN     ASSIGN TO "PARMCARD"                         
005700            ORGANIZATION IS LINE SEQUENTIAL.                              
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 FD  CATEGORIES-IN.                                                       
006100 COPY CAT.TIP01.                                                          
006200*        322-BYTE FLAT RECORD - BUILT FROM WS-BLD-CATEGORY-AREA           
006300*        BELOW BEFORE EVERY WRITE.  A TRAILING TRAILER ROW (SEE           
006400*        CATO-TRAILER-AREA) CARRIES THE ROWS-WRITTEN COUNT.               
006500 FD  CATEGORIES-OUT.                                                      
006600 01  CATO-RECORD-AREA               PIC X(322).                           
006700 01  CATO-TRAILER-AREA REDEFINES CATO-RECORD-AREA.                        
006800     05  CATO-TRAILER-CDE          PIC X(3) VALUE 'TRL'.                  
006900     05  CATO-TRAILER-COUNT        PIC 9(9).                              
007000     05  FILLER                    PIC X(310).                            
007100 FD  PARM-CARD-IN                                                         
007200     LABEL RECORD IS OMITTED                                              
007300     RECORD CONTAINS 46 CHARACTERS.                                       
007400 01  PARM-CARD-AREA.                                                      
007500     05  PARM-RUN-MODE             PIC X(6).                              
007600         88  PARM-MODE-SYSTEM          VALUE 'SYSTEM'.                    
007700         88  PARM-MODE-USER            VALUE 'USER  '.                    
007800     05  PARM-TARGET-USER-ID       PIC X(36).                             
007900     05  FILLER                    PIC X(4).                              
008000 WORKING-STORAGE SECTION.                                                 
008100 77  WS-EOF-CATEGORIES-SW         PIC X(1)   VALUE 'N'.                   
008200     88  WS-EOF-CATEGORIES            VALUE 'Y'.                          
008300 77  WS-SYSTEM-EXISTS-SW          PIC X(1)   VALUE 'N'.                   
008400     88  WS-SYSTEM-EXISTS              VALUE 'Y'.                         
008500 77  WS-USER-EXISTS-SW            PIC X(1)   VALUE 'N'.                   
008600     88  WS-USER-EXISTS                VALUE 'Y'.                         
008700 77  WS-NEXT-CAT-ID                PIC 9(9) COMP VALUE ZERO.              
008800 77  WS-ID-MAP-COUNT                PIC 9(4) COMP VALUE ZERO.             
008900 77  WS-HOGAR-NEW-ID                PIC 9(9) COMP VALUE ZERO.             
009000 77  WS-TRANSPORTE-NEW-ID           PIC 9(9) COMP VALUE ZERO.             
009100 01  WS-TARGET-USER-ID              PIC X(36).                            
009200*        SCRATCH ROW BUILT BY 2900/3900 BEFORE EVERY WRITE TO             
009300*        CATEGORIES-OUT.  SAME FIELD WIDTHS AS CAT.TIP01, HAND-           
009400*        DECLARED SO THE BUILD FIELDS DO NOT COLLIDE WITH THE             
009500*        CTGY-* NAMES COPY CAT.TIP01 GAVE THE INPUT RECORD.               
009600 01  WS-BLD-CATEGORY-AREA.                                                
009700     05  WS-BLD-ID                 PIC 9(9).                              
009800     05  WS-BLD-USER-ID            PIC X(36).                             
009900     05  WS-BLD-NAME               PIC X(50).                             
010000     05  WS-BLD-TYPE               PIC X(7).                              
010100     05  WS-BLD-PARENT-ID          PIC 9(9).                              
010200     05  WS-BLD-IS-SYSTEM-SW       PIC X(1).                              
010300     05  WS-BLD-DESCRIPTION        PIC X(200).                            
010400     05  FILLER                    PIC X(10).                             
010500*        SEED-ROW PARAMETERS - SET BY THE 21/22/23/24 CALLERS,            
010600*        CONSUMED BY THE SHARED 2900 BUILD/WRITE PARAGRAPH.               
010700 01  WS-SEED-PARMS.                                                       
010800     05  WS-SEED-NAME              PIC X(50).                             
010900     05  WS-SEED-TYPE              PIC X(7).                              
011000     05  WS-SEED-PARENT-ID         PIC 9(9) COMP.                         
011100     05  FILLER                    PIC X(4).                              
011200*        RUN COUNTERS - KEPT COMP FOR ARITHMETIC, REDEFINED BELOW         
011300*        AS ZONED FIELDS SO 9000-TERMINATE CAN DISPLAY THEM ON            
011400*        SHOPS WHOSE DISPLAY VERB TRUNCATES A COMP OPERAND.               
011500 01  WS-RUN-COUNTERS.                                                     
011600     05  WS-SCAN-HIGH-ID           PIC 9(9) COMP.                         
011700     05  WS-SCAN-SYSTEM-HITS       PIC 9(9) COMP.                         
011800     05  WS-SCAN-USER-HITS         PIC 9(9) COMP.                         
011900     05  WS-ROWS-WRITTEN-CT        PIC 9(9) COMP.                         
012000     05  FILLER                    PIC 9(9) COMP VALUE ZERO.              
012100 01  WS-RUN-COUNTERS-EDIT REDEFINES WS-RUN-COUNTERS.                      
012200     05  WS-SCAN-HIGH-ID-ED        PIC 9(9).                              
012300     05  WS-SCAN-SYSTEM-HITS-ED    PIC 9(9).                              
012400     05  WS-SCAN-USER-HITS-ED      PIC 9(9).                              
012500     05  WS-ROWS-WRITTEN-ED        PIC 9(9).                              
012600     05  FILLER                    PIC 9(9).                              
012700*        OLD-SYSTEM-ID -> NEW-USER-ID MAP, BUILT BY THE ROOT              
012800*        PASS (3100) AND SEARCHED BY THE CHILD PASS (3200).               
012900*        STAYS IN ASCENDING OLD-ID ORDER BECAUSE CATEGORIES-IN            
013000*        IS MAINTAINED IN CTGY-ID SEQUENCE AND ROOT CATEGORIES            
013100*        ARE ALWAYS WRITTEN (SO ALWAYS APPENDED HERE) BEFORE              
013200*        THEIR CHILDREN.                                                  
013300 01  WS-ID-MAP-TABLE.                                                     
013400     05  WS-ID-MAP-ENTRY OCCURS 20 TIMES                                  
013500             ASCENDING KEY IS WM-OLD-ID                                   
013600             INDEXED BY WM-IDX.                                           
013700         10  WM-OLD-ID             PIC 9(9).                              
013800         10  WM-NEW-ID             PIC 9(9).                              
013900     05  FILLER                    PIC X(4).                              
014000*        FLAT BYTE-FOR-BYTE VIEW OF THE SAME TABLE, ADDRESSED BY          
014100*        RAW SUBSCRIPT WHILE 3100 IS STILL APPENDING (SEARCH ALL          
014200*        IS ONLY USED ONCE THE TABLE IS COMPLETE, IN 3200).               
014300 01  WS-ID-MAP-APPEND-VIEW REDEFINES WS-ID-MAP-TABLE.                     
014400     05  WS-ID-MAP-SLOT OCCURS 20 TIMES.                                  
014500         10  WM-SLOT-OLD-ID        PIC 9(9).                              
014600         10  WM-SLOT-NEW-ID        PIC 9(9).                              
014700     05  FILLER                    PIC X(4).                              
014800 PROCEDURE DIVISION.                                                      
014900 0000-MAIN-CONTROL.                                                       
015000     PERFORM 0100-INITIALIZE                                              
015100         THRU 0100-INITIALIZE-EXIT.                                       
015200     IF WS-SYSTEM-SEED-MODE-SW                                            
015300         PERFORM 1000-CHECK-SYSTEM-EXISTS                                 
015400             THRU 1000-CHECK-SYSTEM-EXISTS-EXIT                           
015500         IF NOT WS-SYSTEM-EXISTS                                          
015600             PERFORM 2000-SEED-SYSTEM-CATEGORIES                          
015700                 THRU 2000-SEED-SYSTEM-CATEGORIES-EXIT                    
015800         END-IF                                                           
015900     ELSE                                                                 
016000         PERFORM 1100-CHECK-USER-EXISTS                                   
016100             THRU 1100-CHECK-USER-EXISTS-EXIT                             
016200         IF NOT WS-USER-EXISTS                                            
016300             PERFORM 3000-CLONE-USER-CATEGORIES                           
016400                 THRU 3000-CLONE-USER-CATEGORIES-EXIT                     
016500         END-IF                                                           
016600     END-IF.                                                              
016700     PERFORM 9000-TERMINATE                                               
016800         THRU 9000-TERMINATE-EXIT.                                        
016900     STOP RUN.                                                            
017000*                                                                         
017100 0100-INITIALIZE.                                                         
017200     MOVE ZERO TO WS-ROWS-WRITTEN-CT.                                     
017300     OPEN INPUT CATEGORIES-IN.                                            
017400     IF WS-USER-CLONE-MODE-SW                                             
017500         OPEN INPUT PARM-CARD-IN                                          
017600         READ PARM-CARD-IN                                                
017700             AT END                                                       
017800                 DISPLAY 'CTI-TIP05 - MISSING PARM CARD'                  
017900                 STOP RUN WITH ERROR STATUS 16                            
018000         END-READ                                                         
018100         MOVE PARM-TARGET-USER-ID TO WS-TARGET-USER-ID                    
018200         CLOSE PARM-CARD-IN                                               
018300     END-IF.                                                              
018400     PERFORM 0150-SCAN-CATEGORIES-IN                                      
018500         THRU 0150-SCAN-CATEGORIES-IN-EXIT.                               
018600     CLOSE CATEGORIES-IN.                                                 
018700     COMPUTE WS-NEXT-CAT-ID = WS-SCAN-HIGH-ID + 1.                        
018800     OPEN OUTPUT CATEGORIES-OUT.                                          
018900 0100-INITIALIZE-EXIT.                                                    
019000     EXIT.                                                                
019100*                                                                         
019200 0150-SCAN-CATEGORIES-IN.                                                 
019300     MOVE ZERO TO WS-SCAN-HIGH-ID WS-SCAN-SYSTEM-HITS                     
019400                  WS-SCAN-USER-HITS.                                      
019500     MOVE 'N' TO WS-EOF-CATEGORIES-SW.                                    
019600     PERFORM 0160-READ-CATEGORIES-IN.                                     
019700     PERFORM 0170-SCAN-ONE-CATEGORY                                       
019800         THRU 0170-SCAN-ONE-CATEGORY-EXIT                                 
019900             UNTIL WS-EOF-CATEGORIES.                                     
020000 0150-SCAN-CATEGORIES-IN-EXIT.                                            
020100     EXIT.                                                                
020200*                                                                         
020300 0170-SCAN-ONE-CATEGORY.                                                  
020400     IF CTGY-ID > WS-SCAN-HIGH-ID                                         
020500         MOVE CTGY-ID TO WS-SCAN-HIGH-ID                                  
020600     END-IF.                                                              
020700     IF CTGY-IS-SYSTEM-YES                                                
020800         ADD 1 TO WS-SCAN-SYSTEM-HITS                                     
020900     END-IF.                                                              
021000     IF WS-USER-CLONE-MODE-SW                                             
021100         AND CTGY-USER-ID = WS-TARGET-USER-ID                             
021200         ADD 1 TO WS-SCAN-USER-HITS                                       
021300     END-IF.                                                              
021400     PERFORM 0160-READ-CATEGORIES-IN.                                     
021500 0170-SCAN-ONE-CATEGORY-EXIT.                                             
021600     EXIT.                                                                
021700*                                                                         
021800 0160-READ-CATEGORIES-IN.                                                 
021900     READ CATEGORIES-IN                                                   
022000         AT END                                                           
022100             MOVE 'Y' TO WS-EOF-CATEGORIES-SW                             
022200     END-READ.                                                            
022300*                                                                         
022400 1000-CHECK-SYSTEM-EXISTS.                                                
022500     IF WS-SCAN-SYSTEM-HITS > ZERO                                        
022600         MOVE 'Y' TO WS-SYSTEM-EXISTS-SW                                  
022700         DISPLAY 'CTI-TIP05 - SYSTEM CATEGORIES ALREADY ON FILE,'         
022800         DISPLAY '            NO-OP PER IDEMPOTENCY RULE.'                
022900     END-IF.                                                              
023000 1000-CHECK-SYSTEM-EXISTS-EXIT.                                           
023100     EXIT.                                                                
023200*                                                                         
023300 1100-CHECK-USER-EXISTS.                                                  
023400     IF WS-SCAN-USER-HITS > ZERO                                          
023500         MOVE 'Y' TO WS-USER-EXISTS-SW                                    
023600         DISPLAY 'CTI-TIP05 - TARGET USER ALREADY HAS CATEGORIES,'        
023700         DISPLAY '            NO-OP PER IDEMPOTENCY RULE.'                
023800     END-IF.                                                              
023900 1100-CHECK-USER-EXISTS-EXIT.                                             
024000     EXIT.                                                                
024100*                                                                         
024200*        FIXED SEED LIST - WRITTEN IN THE ORDER THE BUSINESS              
024300*        RULE REQUIRES.  HOGAR AND TRANSPORTE ARE WRITTEN BEFORE          
024400*        THEIR OWN CHILDREN SO THE CHILDREN CAN CARRY THE REAL            
024500*        GENERATED PARENT ID RATHER THAN ZERO.                            
024600 2000-SEED-SYSTEM-CATEGORIES.                                             
024700     PERFORM 2100-WRITE-INCOME-ROOTS                                      
024800         THRU 2100-WRITE-INCOME-ROOTS-EXIT.                               
024900     PERFORM 2200-WRITE-HOGAR-AND-CHILDREN                                
025000         THRU 2200-WRITE-HOGAR-AND-CHILDREN-EXIT.                         
025100     PERFORM 2300-WRITE-TRANSPORTE-AND-CHILDREN                           
025200         THRU 2300-WRITE-TRANSPORTE-AND-CHILDREN-EXIT.                    
025300     PERFORM 2400-WRITE-REMAINING-EXPENSE-ROOTS                           
025400         THRU 2400-WRITE-REMAINING-EXPENSE-ROOTS-EXIT.                    
025500 2000-SEED-SYSTEM-CATEGORIES-EXIT.                                        
025600     EXIT.                                                                
025700*                                                                         
025800 2100-WRITE-INCOME-ROOTS.                                                 
025900     MOVE 'Salario'        TO WS-SEED-NAME.                               
026000     MOVE 'INCOME '        TO WS-SEED-TYPE.                               
026100     MOVE ZERO              TO WS-SEED-PARENT-ID.                         
026200     PERFORM 2900-BUILD-AND-WRITE-SEED-ROW                                
026300         THRU 2900-BUILD-AND-WRITE-SEED-ROW-EXIT.                         
026400     MOVE 'Dividendos'     TO WS-SEED-NAME.                               
026500     PERFORM 2900-BUILD-AND-WRITE-SEED-ROW                                
026600         THRU 2900-BUILD-AND-WRITE-SEED-ROW-EXIT.                         
026700     MOVE 'Alquileres'     TO WS-SEED-NAME.                               
026800     PERFORM 2900-BUILD-AND-WRITE-SEED-ROW                                
026900         THRU 2900-BUILD-AND-WRITE-SEED-ROW-EXIT.                         
027000 2100-WRITE-INCOME-ROOTS-EXIT.                                            
027100     EXIT.                                                                
027200*                                                                         
027300 2200-WRITE-HOGAR-AND-CHILDREN.                                           
027400     MOVE 'Hogar'           TO WS-SEED-NAME.                              
027500     MOVE 'EXPENSE'         TO WS-SEED-TYPE.                              
027600     MOVE ZERO              TO WS-SEED-PARENT-ID.                         
027700     PERFORM 2900-BUILD-AND-WRITE-SEED-ROW                                
027800         THRU 2900-BUILD-AND-WRITE-SEED-ROW-EXIT.                         
027900     MOVE WS-BLD-ID TO WS-HOGAR-NEW-ID.                                   
028000     MOVE WS-HOGAR-NEW-ID  TO WS-SEED-PARENT-ID.                          
028100     MOVE 'Supermercado'    TO WS-SEED-NAME.                              
028200     PERFORM 2900-BUILD-AND-WRITE-SEED-ROW                                
028300         THRU 2900-BUILD-AND-WRITE-SEED-ROW-EXIT.                         
028400     MOVE 'Luz'              TO WS-SEED-NAME.                             
028500     PERFORM 2900-BUILD-AND-WRITE-SEED-ROW                                
028600         THRU 2900-BUILD-AND-WRITE-SEED-ROW-EXIT.                         
028700     MOVE 'Gas'              TO WS-SEED-NAME.                             
028800     PERFORM 2900-BUILD-AND-WRITE-SEED-ROW                                
028900         THRU 2900-BUILD-AND-WRITE-SEED-ROW-EXIT.                         
029000     MOVE 'Agua'             TO WS-SEED-NAME.                             
029100     PERFORM 2900-BUILD-AND-WRITE-SEED-ROW                                
029200         THRU 2900-BUILD-AND-WRITE-SEED-ROW-EXIT.                         
029300     MOVE 'Alquiler'         TO WS-SEED-NAME.                             
029400     PERFORM 2900-BUILD-AND-WRITE-SEED-ROW                                
029500         THRU 2900-BUILD-AND-WRITE-SEED-ROW-EXIT.                         
029600 2200-WRITE-HOGAR-AND-CHILDREN-EXIT.                                      
029700     EXIT.                                                                
029800*                                                                         
029900 2300-WRITE-TRANSPORTE-AND-CHILDREN.                                      
030000     MOVE 'Transporte'      TO WS-SEED-NAME.                              
030100     MOVE 'EXPENSE'         TO WS-SEED-TYPE.                              
030200     MOVE ZERO              TO WS-SEED-PARENT-ID.                         
030300     PERFORM 2900-BUILD-AND-WRITE-SEED-ROW                                
030400         THRU 2900-BUILD-AND-WRITE-SEED-ROW-EXIT.                         
030500     MOVE WS-BLD-ID TO WS-TRANSPORTE-NEW-ID.                              
030600     MOVE WS-TRANSPORTE-NEW-ID TO WS-SEED-PARENT-ID.                      
030700     MOVE 'Seguro Auto'      TO WS-SEED-NAME.                             
030800     PERFORM 2900-BUILD-AND-WRITE-SEED-ROW                                
030900         THRU 2900-BUILD-AND-WRITE-SEED-ROW-EXIT.                         
031000     MOVE 'Combustible Auto' TO WS-SEED-NAME.                             
031100     PERFORM 2900-BUILD-AND-WRITE-SEED-ROW                                
031200         THRU 2900-BUILD-AND-WRITE-SEED-ROW-EXIT.                         
031300 2300-WRITE-TRANSPORTE-AND-CHILDREN-EXIT.                                 
031400     EXIT.                                                                
031500*                                                                         
031600 2400-WRITE-REMAINING-EXPENSE-ROOTS.                                      
031700     MOVE ZERO              TO WS-SEED-PARENT-ID.                         
031800     MOVE 'Salud'            TO WS-SEED-NAME.                             
031900     PERFORM 2900-BUILD-AND-WRITE-SEED-ROW                                
032000         THRU 2900-BUILD-AND-WRITE-SEED-ROW-EXIT.                         
032100     MOVE 'Educación'        TO WS-SEED-NAME.                             
032200     PERFORM 2900-BUILD-AND-WRITE-SEED-ROW                                
032300         THRU 2900-BUILD-AND-WRITE-SEED-ROW-EXIT.                         
032400     MOVE 'Entretenimiento'  TO WS-SEED-NAME.                             
032500     PERFORM 2900-BUILD-AND-WRITE-SEED-ROW                                
032600         THRU 2900-BUILD-AND-WRITE-SEED-ROW-EXIT.                         
032700 2400-WRITE-REMAINING-EXPENSE-ROOTS-EXIT.                                 
032800     EXIT.                                                                
032900*                                                                         
033000*        SHARED BUILD/WRITE FOR EVERY SYSTEM SEED ROW.  TAKES             
033100*        WS-SEED-NAME/TYPE/PARENT-ID, STAMPS THE NEXT SURROGATE           
033200*        KEY, AND LEAVES THE NEW ID IN WS-BLD-ID FOR THE CALLER.          
033300 2900-BUILD-AND-WRITE-SEED-ROW.                                           
033400     MOVE WS-NEXT-CAT-ID       TO WS-BLD-ID.                              
033500     MOVE SPACES                TO WS-BLD-USER-ID.                        
033600     MOVE WS-SEED-NAME         TO WS-BLD-NAME.                            
033700     MOVE WS-SEED-TYPE         TO WS-BLD-TYPE.                            
033800     MOVE WS-SEED-PARENT-ID    TO WS-BLD-PARENT-ID.                       
033900     MOVE 'Y'                   TO WS-BLD-IS-SYSTEM-SW.                   
034000     MOVE SPACES                TO WS-BLD-DESCRIPTION.                    
034100     MOVE WS-BLD-CATEGORY-AREA TO CATO-RECORD-AREA.                       
034200     WRITE CATEGORIES-OUT FROM CATO-RECORD-AREA.                          
034300     ADD 1 TO WS-NEXT-CAT-ID.                                             
034400     ADD 1 TO WS-ROWS-WRITTEN-CT.                                         
034500 2900-BUILD-AND-WRITE-SEED-ROW-EXIT.                                      
034600     EXIT.                                                                
034700*                                                                         
034800 3000-CLONE-USER-CATEGORIES.                                              
034900     MOVE ZERO TO WS-ID-MAP-COUNT.                                        
035000     OPEN INPUT CATEGORIES-IN.                                            
035100     PERFORM 3100-CLONE-ROOT-PASS                                         
035200         THRU 3100-CLONE-ROOT-PASS-EXIT.                                  
035300     CLOSE CATEGORIES-IN.                                                 
035400     OPEN INPUT CATEGORIES-IN.                                            
035500     PERFORM 3200-CLONE-CHILD-PASS                                        
035600         THRU 3200-CLONE-CHILD-PASS-EXIT.                                 
035700     CLOSE CATEGORIES-IN.                                                 
035800 3000-CLONE-USER-CATEGORIES-EXIT.                                         
035900     EXIT.                                                                
036000*                                                                         
036100*        PASS 1 - EVERY SYSTEM ROOT CATEGORY (CTGY-PARENT-ID = 0)         
036200*        IS CLONED FOR THE TARGET USER AND ITS OLD/NEW ID PAIR            
036300*        IS REMEMBERED IN WS-ID-MAP-TABLE BEFORE ANY CHILD ROW            
036400*        IS TOUCHED - BUSINESS RULE 8.                                    
036500 3100-CLONE-ROOT-PASS.                                                    
036600     MOVE 'N' TO WS-EOF-CATEGORIES-SW.                                    
036700     PERFORM 0160-READ-CATEGORIES-IN.                                     
036800     PERFORM 3150-CLONE-ONE-ROOT                                          
036900         THRU 3150-CLONE-ONE-ROOT-EXIT                                    
037000             UNTIL WS-EOF-CATEGORIES.                                     
037100 3100-CLONE-ROOT-PASS-EXIT.                                               
037200     EXIT.                                                                
037300*                                                                         
037400 3150-CLONE-ONE-ROOT.                                                     
037500     IF CTGY-IS-SYSTEM-YES AND CTGY-PARENT-ID = ZERO                      
037600         MOVE CTGY-ID             TO WS-BLD-ID                            
037700         MOVE WS-TARGET-USER-ID   TO WS-BLD-USER-ID                       
037800         MOVE CTGY-NAME           TO WS-BLD-NAME                          
037900         MOVE CTGY-TYPE           TO WS-BLD-TYPE                          
038000         MOVE ZERO                TO WS-BLD-PARENT-ID                     
038100         MOVE 'N'                   TO WS-BLD-IS-SYSTEM-SW                
038200         MOVE CTGY-DESCRIPTION    TO WS-BLD-DESCRIPTION                   
038300         PERFORM 3900-ADD-ID-MAP-ENTRY                                    
038400             THRU 3900-ADD-ID-MAP-ENTRY-EXIT                              
038500         MOVE WS-NEXT-CAT-ID      TO WS-BLD-ID                            
038600         MOVE WS-BLD-CATEGORY-AREA TO CATO-RECORD-AREA                    
038700         WRITE CATEGORIES-OUT FROM CATO-RECORD-AREA                       
038800         ADD 1 TO WS-NEXT-CAT-ID                                          
038900         ADD 1 TO WS-ROWS-WRITTEN-CT                                      
039000     END-IF.                                                              
039100     PERFORM 0160-READ-CATEGORIES-IN.                                     
039200 3150-CLONE-ONE-ROOT-EXIT.                                                
039300     EXIT.                                                                
039400*                                                                         
039500*        PASS 2 - EVERY SYSTEM CHILD CATEGORY IS CLONED WITH ITS          
039600*        PARENT ID REWRITTEN TO THE NEW USER-OWNED PARENT, FOUND          
039700*        BY SEARCHING THE MAP BUILT IN PASS 1 (BUSINESS RULE 8).          
039800*        A CHILD WHOSE OLD PARENT IS NOT IN THE MAP IS LOGGED AND         
039900*        DROPPED RATHER THAN ABORTING THE RUN (BUSINESS RULE,             
040000*        TWO-PASS PARENT RESOLUTION).                                     
040100 3200-CLONE-CHILD-PASS.                                                   
040200     MOVE 'N' TO WS-EOF-CATEGORIES-SW.                                    
040300     PERFORM 0160-READ-CATEGORIES-IN.                                     
040400     PERFORM 3250-CLONE-ONE-CHILD                                         
040500         THRU 3250-CLONE-ONE-CHILD-EXIT                                   
040600             UNTIL WS-EOF-CATEGORIES.                                     
040700 3200-CLONE-CHILD-PASS-EXIT.                                              
040800     EXIT.                                                                
040900*                                                                         
041000 3250-CLONE-ONE-CHILD.                                                    
041100     IF CTGY-IS-SYSTEM-YES AND CTGY-PARENT-ID NOT = ZERO                  
041200         SET WM-IDX TO 1                                                  
041300         SEARCH ALL WS-ID-MAP-ENTRY                                       
041400             AT END                                                       
041500                 DISPLAY 'CTI-TIP05 - PARENT NOT MAPPED, '                
041600                     'OLD-ID ' CTGY-PARENT-ID ' SKIPPED'                  
041700             WHEN WM-OLD-ID (WM-IDX) = CTGY-PARENT-ID                     
041800               MOVE CTGY-ID            TO WS-BLD-ID                       
041900               MOVE WS-TARGET-USER-ID  TO WS-BLD-USER-ID                  
042000               MOVE CTGY-NAME          TO WS-BLD-NAME                     
042100               MOVE CTGY-TYPE          TO WS-BLD-TYPE                     
042200               MOVE WM-NEW-ID (WM-IDX) TO WS-BLD-PARENT-ID                
042300               MOVE 'N'                TO WS-BLD-IS-SYSTEM-SW             
042400               MOVE CTGY-DESCRIPTION   TO WS-BLD-DESCRIPTION              
042500               MOVE WS-NEXT-CAT-ID     TO WS-BLD-ID                       
042600               MOVE WS-BLD-CATEGORY-AREA TO CATO-RECORD-AREA              
042700               WRITE CATEGORIES-OUT FROM CATO-RECORD-AREA                 
042800               ADD 1 TO WS-NEXT-CAT-ID                                    
042900               ADD 1 TO WS-ROWS-WRITTEN-CT                                
043000         END-SEARCH                                                       
043100     END-IF.                                                              
043200     PERFORM 0160-READ-CATEGORIES-IN.                                     
043300 3250-CLONE-ONE-CHILD-EXIT.                                               
043400     EXIT.                                                                
043500*                                                                         
043600 3900-ADD-ID-MAP-ENTRY.                                                   
043700     ADD 1 TO WS-ID-MAP-COUNT.                                            
043800     MOVE CTGY-ID        TO WM-SLOT-OLD-ID (WS-ID-MAP-COUNT).             
043900     MOVE WS-NEXT-CAT-ID TO WM-SLOT-NEW-ID (WS-ID-MAP-COUNT).             
044000 3900-ADD-ID-MAP-ENTRY-EXIT.                                              
044100     EXIT.                                                                
044200*                                                                         
044300 9000-TERMINATE.                                                          
044400     MOVE WS-ROWS-WRITTEN-CT TO CATO-TRAILER-COUNT.                       
044500     MOVE 'TRL' TO CATO-TRAILER-CDE.                                      
044600     WRITE CATEGORIES-OUT FROM CATO-TRAILER-AREA.                         
044700     CLOSE CATEGORIES-OUT.                                                
044800     DISPLAY 'CTI-TIP05 - ROWS WRITTEN: ' WS-ROWS-WRITTEN-ED.             
044900 9000-TERMINATE-EXIT.                                                     
045000     EXIT.                                                                
